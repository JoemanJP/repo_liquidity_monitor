000100*****************************************************************
000200*  RPT.TIP24  --  ADVISORY REPORT LINE RECORD LAYOUT            *
000300*  ONE PRINT LINE OF EITHER SHORTRPT OR FULLRPT WRITTEN BY THE  *
000400*  US DOLLAR LIQUIDITY MONITOR (NLQ.R00900).  DESK COPY OF THE  *
000500*  LAYOUT - NOT COPYLIB'D, SEE OBS.TIP20 REMARKS.               *
000600*****************************************************************
000700 IDENTIFICATION DIVISION.
000800 PROGRAM-ID.  REPORT-LINE-RECORD-LAYOUT.
000900 AUTHOR.  T OKONKWO.
001000 INSTALLATION.  DST SYSTEMS - TREASURY LIQUIDITY DESK, KC MO.
001100 DATE-WRITTEN.  08/22/1991.
001200 DATE-COMPILED.  11/30/1993.
001300 SECURITY.  INTERNAL USE ONLY - MARKET RISK GROUP DISTRIBUTION.
001400*****************************************************************
001500*                     C H A N G E    L O G                      *
001600*****************************************************************
001700* 08/22/91 TO   ORIGINAL LAYOUT - PLAIN 132-BYTE PRINT LINE FOR *
001800*               THE SOVEREIGN-RISK DESK'S RECAP.  REQ SR-018.   *
001900* 11/30/93 TO   ADDED THE CARRIAGE-CTL-VIEW REDEFINES SO THE    *
002000*               PRINT UTILITY CAN TEST COLUMN 1 WITHOUT A       *
002100*               SEPARATE FIELD.                                *
002200* 04/03/95 JKM  MOVED TO MACRO DATA UNIT NAMING - REPORT-LINE   *
002300*               REPLACES OLD RECAP-LINE FIELD.  REQ TR-2205.    *
002400* 01/22/96 JKM  ADDED LABEL/VALUE SECTIONED REDEFINES FOR THE   *
002500*               DETAIL-BLOCK PARAGRAPHS.                       *
002600* 07/09/98 PDW  Y2K REMEDIATION - NO DATE FIELDS ON THIS        *
002700*               RECORD, NO CHANGE REQUIRED.                    *
002800* 02/11/99 PDW  Y2K SIGN-OFF.                                   *
002900* 05/17/01 CBQ  ADDED HEADER-VIEW REDEFINES FOR THE BANNER      *
003000*               LINES.                                         *
003100* 10/03/03 CBQ  RE-CONFIRMED 132-BYTE WIDTH FOR BOTH SHORTRPT   *
003200*               AND FULLRPT PER MARKET-RISK REQ MR-0087.        *
003300*****************************************************************
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT REPORT-LINE-RECORD-LAYOUT ASSIGN TO SHORTRPT.
004100 DATA DIVISION.
004200 FILE SECTION.
004300 FD  REPORT-LINE-RECORD-LAYOUT.
004400*
004500*    ONE FORMATTED TEXT LINE.  SAME LAYOUT SERVES SHORTRPT AND
004600*    FULLRPT - NEITHER REPORT IS COLUMNAR.
004700*
004800 01  REPORT-LINE-REC.
004900     05  REPORT-LINE                PIC X(132).
005000     05  REPORT-LINE-SECTIONED REDEFINES REPORT-LINE.
005100         10  RPT-LABEL-AREA            PIC X(40).
005200         10  RPT-VALUE-AREA            PIC X(92).
005300     05  REPORT-LINE-HEADER-VIEW REDEFINES REPORT-LINE.
005400         10  RPT-HEADER-TITLE          PIC X(60).
005500         10  FILLER                    PIC X(72).
005600     05  REPORT-LINE-CTL-VIEW REDEFINES REPORT-LINE.
005700         10  RPT-CARRIAGE-CTL-CD       PIC X(1).
005800             88  RPT-CARRIAGE-SINGLE-SPACE  VALUE SPACE.
005900             88  RPT-CARRIAGE-NEW-PAGE      VALUE '1'.
006000             88  RPT-CARRIAGE-DOUBLE-SPACE  VALUE '0'.
006100         10  FILLER                    PIC X(131).
006200 WORKING-STORAGE SECTION.
006300 77  WS-LAYOUT-RECORD-COUNT        PIC 9(5) COMP VALUE ZERO.
006400 PROCEDURE DIVISION.
006500 0100-VERIFY-LAYOUT.
006600     ADD 1 TO WS-LAYOUT-RECORD-COUNT.
006700     STOP RUN.
006800 0100-EXIT.
006900     EXIT.
