000100*****************************************************************
000200*  RPM.TIP23  --  RUN-PARAMETER RECORD LAYOUT                   *
000300*  ONE RECORD ON THE RUNPARM INPUT, SUPPLIES "TODAY" TO THE     *
000400*  US DOLLAR LIQUIDITY MONITOR (NLQ.R00900).  DESK COPY OF THE  *
000500*  LAYOUT - NOT COPYLIB'D, SEE OBS.TIP20 REMARKS.               *
000600*****************************************************************
000700 IDENTIFICATION DIVISION.
000800 PROGRAM-ID.  RUN-PARAMETER-RECORD-LAYOUT.
000900 AUTHOR.  R HALVERSEN.
001000 INSTALLATION.  DST SYSTEMS - TREASURY LIQUIDITY DESK, KC MO.
001100 DATE-WRITTEN.  03/14/1987.
001200 DATE-COMPILED.  09/02/1988.
001300 SECURITY.  INTERNAL USE ONLY - MARKET RISK GROUP DISTRIBUTION.
001400*****************************************************************
001500*                     C H A N G E    L O G                      *
001600*****************************************************************
001700* 03/14/87 RH   ORIGINAL LAYOUT - SINGLE CONTROL CARD SUPPLYING *
001800*               THE WIRE-BOARD RECAP'S RUN DATE.  REQ WB-114.   *
001900* 09/02/88 RH   ADDED RUN-CONTROL-CD, NORMAL RUN VS RERUN.      *
002000* 04/05/94 JKM  MOVED TO MACRO DATA UNIT NAMING - RUN-DATE      *
002100*               REPLACES OLD RECAP-DTE FIELD.  REQ TR-2204.     *
002200* 07/09/98 PDW  Y2K REMEDIATION - RUN-DATE CONFIRMED 4-DIGIT    *
002300*               CENTURY.                                       *
002400* 02/11/99 PDW  Y2K SIGN-OFF.                                   *
002500* 05/17/01 CBQ  ADDED DATE-BROKEN AND ALT REDEFINES FOR THE     *
002600*               RECON REPORT.                                  *
002700* 10/03/03 CBQ  ADDED RUN-CONTROL-NUMERIC REDEFINES, RESERVED   *
002800*               TRAILING FILLER PER MARKET-RISK REQ MR-0087.    *
002900*****************************************************************
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM.
003400 INPUT-OUTPUT SECTION.
003500 FILE-CONTROL.
003600     SELECT RUN-PARAMETER-RECORD-LAYOUT ASSIGN TO RUNPARM.
003700 DATA DIVISION.
003800 FILE SECTION.
003900 FD  RUN-PARAMETER-RECORD-LAYOUT.
004000*
004100*    ONE RECORD.  RUN-DATE IS "TODAY" FOR EVERY MONITOR
004200*    COMPUTATION AND FOR THE 7/30-DAY TREND LOOKBACKS.
004300*
004400 01  RUN-PARM-REC.
004500     05  RUN-DATE                   PIC X(10).
004600     05  RUN-DATE-BROKEN REDEFINES RUN-DATE.
004700         10  RUN-DATE-CCYY             PIC 9(4).
004800         10  FILLER                    PIC X(1).
004900         10  RUN-DATE-MM               PIC 9(2).
005000         10  FILLER                    PIC X(1).
005100         10  RUN-DATE-DD               PIC 9(2).
005200     05  RUN-DATE-ALT REDEFINES RUN-DATE.
005300         10  RUN-DATE-ALT-YEAR         PIC X(4).
005400         10  RUN-DATE-ALT-REST         PIC X(6).
005500     05  RUN-CONTROL-CD             PIC X(1).
005600         88  RUN-CONTROL-NORMAL          VALUE 'N'.
005700         88  RUN-CONTROL-RERUN           VALUE 'R'.
005800     05  RUN-CONTROL-NUMERIC REDEFINES RUN-CONTROL-CD
005900                                     PIC 9(1).
006000     05  FILLER                     PIC X(9).
006100 WORKING-STORAGE SECTION.
006200 77  WS-LAYOUT-RECORD-COUNT        PIC 9(5) COMP VALUE ZERO.
006300 PROCEDURE DIVISION.
006400 0100-VERIFY-LAYOUT.
006500     ADD 1 TO WS-LAYOUT-RECORD-COUNT.
006600     STOP RUN.
006700 0100-EXIT.
006800     EXIT.
