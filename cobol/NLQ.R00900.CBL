000100*****************************************************************
000200*  NLQ.R00900  --  US DOLLAR LIQUIDITY MONITOR DAILY BATCH      *
000300*  READS THE OVERNIGHT OBSFILE/CDSFILE/RUNPARM/HISTIN FEEDS,    *
000400*  COMPUTES THE DESK'S MACRO LIQUIDITY MONITORS AND MARKET-     *
000500*  CYCLE RULE ENGINE, WRITES SHORTRPT/FULLRPT AND ROLLS THE     *
000600*  400-ENTRY HISTOUT SNAPSHOT STORE FORWARD.                    *
000700*****************************************************************
000800 IDENTIFICATION DIVISION.
000900 PROGRAM-ID.  US-DOLLAR-LIQUIDITY-MONITOR.
001000 AUTHOR.  R HALVERSEN.
001100 INSTALLATION.  DST SYSTEMS - TREASURY LIQUIDITY DESK, KC MO.
001200 DATE-WRITTEN.  03/14/1987.
001300 DATE-COMPILED.  06/14/2016.
001400 SECURITY.  INTERNAL USE ONLY - MARKET RISK GROUP DISTRIBUTION.
001500*****************************************************************
001600*                     C H A N G E    L O G                      *
001700*****************************************************************
001800* 03/14/87 RH   ORIGINAL JOB - WEEKLY WIRE-BOARD RECAP OF THE   *
001900*               OVERNIGHT FUNDING DESK'S CASH POSITION.  REQ    *
002000*               WB-114.                                        *
002100* 09/02/88 RH   ADDED RERUN SUPPORT KEYED OFF THE SDCM CONTROL  *
002200*               CARD (RUN-CONTROL-CD).                         *
002300* 11/30/90 TLO  ADDED FILLER RESERVE TO THE RECAP RECORD FOR    *
002400*               FUTURE DESK CODES.                              *
002500* 06/18/92 TLO  WIDENED THE CASH-POSITION AMOUNT, DESK WANTED   *
002600*               2 DECIMALS ON THE WIRE-BOARD FIGURE.            *
002700* 04/05/94 JKM  MAJOR REBUILD.  RECAP RETIRED - JOB NOW LOADS   *
002800*               THE MACRO DATA UNIT'S OBSFILE FEED AND RUNS THE *
002900*               NET-LIQUIDITY, TGA AND RRP MONITORS.  REQ       *
003000*               TR-2201/2/4.  PROGRAM RENAMED NLQ.R00900.       *
003100* 09/12/94 JKM  ADDED THE CENTRAL-BANK BALANCE-SHEET AND YIELD- *
003200*               CURVE MONITORS.  REQ TR-2203.                  *
003300* 01/22/96 JKM  ADDED THE CDS QUOTE INTERPRETATION AND THE      *
003400*               NINE-STAGE MARKET-CYCLE CLASSIFIER SKELETON.    *
003500*               REQ TR-2205.                                   *
003600* 06/19/97 JKM  ADDED THE ESCAPE-TOP SIGNAL.                    *
003700* 07/09/98 PDW  Y2K REMEDIATION - ALL DATE FIELDS ON OBSFILE,   *
003800*               RUNPARM AND HISTIN CONFIRMED 4-DIGIT CENTURY.   *
003900*               JULIAN CONVERSION ROUTINE ADDED, REPLACES THE   *
004000*               OLD 2-DIGIT YEAR SUBTRACTION LOGIC.             *
004100* 02/11/99 PDW  Y2K SIGN-OFF.                                   *
004200* 05/17/01 CBQ  ADDED THE 0-100 MARKET RISK SCORE AND THE       *
004300*               DYNAMIC ONE-LINE SUMMARY.  REQ MR-0031.        *
004400* 11/08/02 CBQ  ADDED HISTIN/HISTOUT SUPPORT AND THE 7/30-DAY   *
004500*               TREND AND CYCLE-SHIFT SECTIONS.  REQ MR-0064.  *
004600* 10/03/03 CBQ  RESERVED TRAILING FILLER ON THE WORKING TABLES  *
004700*               PER MARKET-RISK REQ MR-0087.                   *
004800* 03/01/05 CBQ  HISTORY FILE CAPPED AT THE 400 NEWEST ENTRIES,  *
004900*               DESK RAN OUT OF ROOM ON THE OVERNIGHT JOB.      *
005000* 08/15/11 KGR  ADDED THE BTC/ETH DIGITAL-ASSET STRATEGY        *
005100*               SECTION PER THE NEW DIGITAL-ASSET ADVISORY      *
005200*               MANDATE.  REQ MR-0140.                          *
005300* 02/20/12 KGR  RETUNED THE CRYPTO ALLOCATION BANDS AFTER THE   *
005400*               DESK'S BACKTEST REVIEW.                        *
005500* 09/30/13 KGR  ADDED THE PIVOT / QT-END RULE-BASED ALERTS.     *
005600*               REQ MR-0158.                                   *
005700* 01/12/15 DNT  FULL REPORT SECTION ORDER FINALIZED PER         *
005800*               MARKET-RISK REQ MR-0201.                       *
005900* 06/14/16 DNT  WIDENED THE MONEY EDIT PICTURE AND ADDED        *
006000*               THOUSANDS SEPARATORS TO BOTH REPORTS.           *
006100* 09/08/17 SGK  AUDIT MR-0166: A MONITOR DOWN ON THE SNAPSHOT    *
006200*               DATE STORED A PLACEHOLDER ZERO INDISTINGUISHABLE*
006300*               FROM A REAL READING, FALSELY FLAGGING TREND     *
006400*               MOVES.  ADDED PER-FIELD VALID-SW TO HISTIN/     *
006500*               HISTOUT/HISTORY-TABLE AND DEFAULTED AN INVALID  *
006600*               7-DAY REFERENCE FIELD TO TODAY'S OWN VALUE SO   *
006700*               THE DELTA COMES OUT FLAT.  ALSO GUARDED THE     *
006800*               HISTIN DATE AGAINST GARBLED/BLANK INPUT BEFORE  *
006900*               THE JULIAN CONVERSION - AN UNPARSEABLE DATE NOW *
007000*               SORTS AS 1900-01-01 IN THE 400-NEWEST TRIM.     *
007100* 09/22/17 SGK  FOLLOW-UP TO MR-0166: 2710-UPSERT-TODAY-SNAPSHOT*
007200*               AND 2730-WRITE-HISTORY-OUT NEVER SET THE THREE  *
007300*               VALID-SW BYTES THEY WERE ADDED TO CARRY, SO     *
007400*               TOMORROW'S RUN WOULD LOAD GARBAGE SWITCHES OFF  *
007500*               HISTOUT AND THE FLAT-FALLBACK COULD NEVER TELL  *
007600*               A GOOD READING FROM A BAD ONE.  BOTH PARAGRAPHS *
007700*               NOW SET THE SWITCH ALONGSIDE ITS DATA FIELD.    *
007800*****************************************************************
007900 ENVIRONMENT DIVISION.
008000 CONFIGURATION SECTION.
008100 SPECIAL-NAMES.
008200     C01 IS TOP-OF-FORM.
008300 INPUT-OUTPUT SECTION.
008400 FILE-CONTROL.
008500     SELECT OBS-FILE ASSIGN TO OBSFILE
008600         FILE STATUS IS WS-OBSFILE-STATUS.
008700     SELECT CDS-FILE ASSIGN TO CDSFILE
008800         FILE STATUS IS WS-CDSFILE-STATUS.
008900     SELECT RUNPARM-FILE ASSIGN TO RUNPARM
009000         FILE STATUS IS WS-RUNPARM-STATUS.
009100     SELECT HISTORY-IN-FILE ASSIGN TO HISTIN
009200         FILE STATUS IS WS-HISTIN-STATUS.
009300     SELECT HISTORY-OUT-FILE ASSIGN TO HISTOUT
009400         FILE STATUS IS WS-HISTOUT-STATUS.
009500     SELECT SHORT-REPORT-FILE ASSIGN TO SHORTRPT
009600         FILE STATUS IS WS-SHORTRPT-STATUS.
009700     SELECT FULL-REPORT-FILE ASSIGN TO FULLRPT
009800         FILE STATUS IS WS-FULLRPT-STATUS.
009900 DATA DIVISION.
010000 FILE SECTION.
010100*
010200*    OBSFILE - ALL SIX SERIES CONCATENATED, ASCENDING DATE
010300*    WITHIN SERIES.  RESTATED HERE FROM THE DESK'S OBS.TIP20
010400*    LAYOUT COPY - THIS SHOP KEEPS NO COPYLIB.
010500*
010600 FD  OBS-FILE.
010700 01  OBSERVATION-REC.
010800     05  OBS-SERIES-ID              PIC X(10).
010900         88  OBS-SERIES-FED-ASSETS      VALUE 'WALCL     '.
011000         88  OBS-SERIES-TGA-BALANCE     VALUE 'WTREGEN   '.
011100         88  OBS-SERIES-RRP-BALANCE     VALUE 'RRPONTSYD '.
011200         88  OBS-SERIES-REPO-SUBMIT     VALUE 'RPONTSYSAD'.
011300         88  OBS-SERIES-YIELD-2YR       VALUE 'DGS2      '.
011400         88  OBS-SERIES-YIELD-10YR      VALUE 'DGS10     '.
011500     05  OBS-SERIES-ID-PARTS REDEFINES OBS-SERIES-ID.
011600         10  OBS-SERIES-FAMILY-CD      PIC X(4).
011700         10  OBS-SERIES-SUFFIX-CD      PIC X(6).
011800     05  OBS-DATE                   PIC X(10).
011900     05  OBS-DATE-BROKEN REDEFINES OBS-DATE.
012000         10  OBS-DATE-CCYY             PIC 9(4).
012100         10  FILLER                    PIC X(1).
012200         10  OBS-DATE-MM               PIC 9(2).
012300         10  FILLER                    PIC X(1).
012400         10  OBS-DATE-DD               PIC 9(2).
012500     05  OBS-VALUE                  PIC S9(9)V99
012600                                     SIGN IS TRAILING SEPARATE.
012700     05  OBS-VALUE-ALT REDEFINES OBS-VALUE.
012800         10  OBS-VALUE-DIGITS          PIC 9(9)V99.
012900         10  OBS-VALUE-SIGN-CD         PIC X(1).
013000     05  FILLER                     PIC X(10).
013100*
013200*    CDSFILE - ZERO OR ONE RECORD.  RESTATED FROM CDS.TIP21.
013300*
013400 FD  CDS-FILE.
013500 01  CDS-REC.
013600     05  CDS-RECORD-TYPE-CD         PIC X(1).
013700         88  CDS-RECORD-DETAIL          VALUE 'D'.
013800     05  CDS-VALUE                  PIC S9(5)V9
013900                                     SIGN IS TRAILING SEPARATE.
014000     05  CDS-VALUE-ALT REDEFINES CDS-VALUE.
014100         10  CDS-VALUE-DIGITS          PIC 9(5)V9.
014200         10  CDS-VALUE-SIGN-CD         PIC X(1).
014300     05  CDS-BASIS-POINTS-ALT REDEFINES CDS-VALUE.
014400         10  CDS-BASIS-POINTS-RAW      PIC 9(6).
014500         10  FILLER                    PIC X(1).
014600     05  CDS-QUOTE-SOURCE-CD        PIC X(1).
014700         88  CDS-QUOTE-SOURCE-VENDOR    VALUE 'V'.
014800         88  CDS-QUOTE-SOURCE-DESK      VALUE 'D'.
014900     05  FILLER                     PIC X(12).
015000*
015100*    RUNPARM - ONE CONTROL RECORD, SUPPLIES "TODAY".  RESTATED
015200*    FROM RPM.TIP23.
015300*
015400 FD  RUNPARM-FILE.
015500 01  RUN-PARM-REC.
015600     05  RUN-DATE                   PIC X(10).
015700     05  RUN-DATE-BROKEN REDEFINES RUN-DATE.
015800         10  RUN-DATE-CCYY             PIC 9(4).
015900         10  FILLER                    PIC X(1).
016000         10  RUN-DATE-MM               PIC 9(2).
016100         10  FILLER                    PIC X(1).
016200         10  RUN-DATE-DD               PIC 9(2).
016300     05  RUN-CONTROL-CD             PIC X(1).
016400         88  RUN-CONTROL-NORMAL          VALUE 'N'.
016500         88  RUN-CONTROL-RERUN           VALUE 'R'.
016600     05  FILLER                     PIC X(9).
016700*
016800*    HISTIN - PRIOR DAY'S ROLLING SNAPSHOT STORE, MAY BE EMPTY
016900*    ON THE FIRST RUN.  RESTATED FROM HST.TIP22.
017000*
017100 FD  HISTORY-IN-FILE.
017200 01  HISTORY-IN-REC.
017300     05  HII-DATE                   PIC X(10).
017400     05  HII-DATE-BROKEN REDEFINES HII-DATE.
017500         10  HII-DATE-CCYY             PIC 9(4).
017600         10  FILLER                    PIC X(1).
017700         10  HII-DATE-MM               PIC 9(2).
017800         10  FILLER                    PIC X(1).
017900         10  HII-DATE-DD               PIC 9(2).
018000     05  HII-NL-YOY                 PIC S9(5)V99
018100                                     SIGN IS TRAILING SEPARATE.
018200     05  HII-REPO-LV                PIC 9(1).
018300     05  HII-YC-SPRD                PIC S9(3)V99
018400                                     SIGN IS TRAILING SEPARATE.
018500     05  HII-NL-VALID-SW            PIC X(1).
018600         88  HII-NL-VALUE-IS-VALID      VALUE 'Y'.
018700         88  HII-NL-VALUE-IS-INVALID    VALUE 'N'.
018800     05  HII-REPO-VALID-SW          PIC X(1).
018900         88  HII-REPO-VALUE-IS-VALID    VALUE 'Y'.
019000         88  HII-REPO-VALUE-IS-INVALID  VALUE 'N'.
019100     05  HII-YC-VALID-SW            PIC X(1).
019200         88  HII-YC-VALUE-IS-VALID      VALUE 'Y'.
019300         88  HII-YC-VALUE-IS-INVALID    VALUE 'N'.
019400     05  HII-STAGE                  PIC X(20).
019500     05  HII-LABEL                  PIC X(40).
019600     05  FILLER                     PIC X(2).
019700*
019800*    HISTOUT - REWRITTEN IN FULL EACH RUN, CAPPED AT 400
019900*    NEWEST ENTRIES BY DATE.
020000*
020100 FD  HISTORY-OUT-FILE.
020200 01  HISTORY-OUT-REC.
020300     05  HIO-DATE                   PIC X(10).
020400     05  HIO-DATE-BROKEN REDEFINES HIO-DATE.
020500         10  HIO-DATE-CCYY             PIC 9(4).
020600         10  FILLER                    PIC X(1).
020700         10  HIO-DATE-MM               PIC 9(2).
020800         10  FILLER                    PIC X(1).
020900         10  HIO-DATE-DD               PIC 9(2).
021000     05  HIO-NL-YOY                 PIC S9(5)V99
021100                                     SIGN IS TRAILING SEPARATE.
021200     05  HIO-REPO-LV                PIC 9(1).
021300     05  HIO-YC-SPRD                PIC S9(3)V99
021400                                     SIGN IS TRAILING SEPARATE.
021500     05  HIO-NL-VALID-SW            PIC X(1).
021600         88  HIO-NL-VALUE-IS-VALID      VALUE 'Y'.
021700         88  HIO-NL-VALUE-IS-INVALID    VALUE 'N'.
021800     05  HIO-REPO-VALID-SW          PIC X(1).
021900         88  HIO-REPO-VALUE-IS-VALID    VALUE 'Y'.
022000         88  HIO-REPO-VALUE-IS-INVALID  VALUE 'N'.
022100     05  HIO-YC-VALID-SW            PIC X(1).
022200         88  HIO-YC-VALUE-IS-VALID      VALUE 'Y'.
022300         88  HIO-YC-VALUE-IS-INVALID    VALUE 'N'.
022400     05  HIO-STAGE                  PIC X(20).
022500     05  HIO-LABEL                  PIC X(40).
022600     05  FILLER                     PIC X(2).
022700*
022800*    SHORTRPT / FULLRPT - ONE 132-BYTE PRINT LINE PER RECORD,
022900*    NEITHER REPORT IS COLUMNAR.  RESTATED FROM RPT.TIP24.
023000*
023100 FD  SHORT-REPORT-FILE.
023200 01  SHORT-REPORT-REC.
023300     05  SHORT-REPORT-LINE          PIC X(126).
023400     05  FILLER                     PIC X(6).
023500 FD  FULL-REPORT-FILE.
023600 01  FULL-REPORT-REC.
023700     05  FULL-REPORT-LINE           PIC X(126).
023800     05  FILLER                     PIC X(6).
023900 WORKING-STORAGE SECTION.
024000*****************************************************************
024100*    PROGRAM SWITCHES                                           *
024200*****************************************************************
024300 01  WS-PROGRAM-SWITCHES.
024400     05  WS-OBSFILE-EOF-SW          PIC X(1) VALUE 'N'.
024500         88  WS-OBSFILE-AT-EOF          VALUE 'Y'.
024600     05  WS-HISTIN-EOF-SW           PIC X(1) VALUE 'N'.
024700         88  WS-HISTIN-AT-EOF           VALUE 'Y'.
024800     05  WS-CDSFILE-OPENED-SW       PIC X(1) VALUE 'N'.
024900         88  WS-CDSFILE-WAS-OPENED      VALUE 'Y'.
025000     05  WS-CDS-PRESENT-SW          PIC X(1) VALUE 'N'.
025100         88  WS-CDS-IS-PRESENT          VALUE 'Y'.
025200     05  WS-NL-VALID-SW             PIC X(1) VALUE 'N'.
025300         88  WS-NL-IS-VALID              VALUE 'Y'.
025400     05  WS-REPO-VALID-SW           PIC X(1) VALUE 'N'.
025500         88  WS-REPO-IS-VALID            VALUE 'Y'.
025600     05  WS-TGA-VALID-SW            PIC X(1) VALUE 'N'.
025700         88  WS-TGA-IS-VALID             VALUE 'Y'.
025800     05  WS-RRP-VALID-SW            PIC X(1) VALUE 'N'.
025900         88  WS-RRP-IS-VALID             VALUE 'Y'.
026000     05  WS-FEDBS-VALID-SW          PIC X(1) VALUE 'N'.
026100         88  WS-FEDBS-IS-VALID           VALUE 'Y'.
026200     05  WS-YC-VALID-SW             PIC X(1) VALUE 'N'.
026300         88  WS-YC-IS-VALID              VALUE 'Y'.
026400     05  WS-RISK-VALID-SW           PIC X(1) VALUE 'N'.
026500         88  WS-RISK-IS-VALID            VALUE 'Y'.
026600     05  WS-JOIN-FOUND-SW           PIC X(1) VALUE 'N'.
026700         88  WS-JOIN-WAS-FOUND           VALUE 'Y'.
026800     05  WS-REF7-FOUND-SW           PIC X(1) VALUE 'N'.
026900         88  WS-REF7-WAS-FOUND           VALUE 'Y'.
027000     05  WS-REF30-FOUND-SW          PIC X(1) VALUE 'N'.
027100         88  WS-REF30-WAS-FOUND          VALUE 'Y'.
027200     05  WS-EMIT-TARGET-SW          PIC X(1) VALUE SPACE.
027300         88  WS-EMIT-TO-SHORT            VALUE 'S'.
027400         88  WS-EMIT-TO-FULL             VALUE 'F'.
027500     05  FILLER                     PIC X(06).
027600 01  WS-FILE-STATUS-AREA.
027700     05  WS-OBSFILE-STATUS          PIC X(2) VALUE SPACES.
027800     05  WS-CDSFILE-STATUS          PIC X(2) VALUE SPACES.
027900     05  WS-RUNPARM-STATUS          PIC X(2) VALUE SPACES.
028000     05  WS-HISTIN-STATUS           PIC X(2) VALUE SPACES.
028100     05  WS-HISTOUT-STATUS          PIC X(2) VALUE SPACES.
028200     05  WS-SHORTRPT-STATUS         PIC X(2) VALUE SPACES.
028300     05  WS-FULLRPT-STATUS          PIC X(2) VALUE SPACES.
028400     05  FILLER                     PIC X(06).
028500 77  WS-ABEND-CODE                  PIC 9(4) COMP VALUE ZERO.
028600 77  WS-ABEND-FILE-NAME             PIC X(10) VALUE SPACES.
028700*****************************************************************
028800*    JULIAN DATE CONVERSION WORK AREA                           *
028900*****************************************************************
029000 01  WS-DATE-CONVERT-AREA.
029100     05  WS-CONV-DATE-IN            PIC X(10).
029200     05  WS-CONV-DATE-BROKEN REDEFINES WS-CONV-DATE-IN.
029300         10  WS-CONV-CCYY              PIC 9(4).
029400         10  FILLER                    PIC X(1).
029500         10  WS-CONV-MM                PIC 9(2).
029600         10  FILLER                    PIC X(1).
029700         10  WS-CONV-DD                PIC 9(2).
029800     05  WS-CONV-Y                  PIC 9(4) COMP.
029900     05  WS-CONV-M                  PIC 9(2) COMP.
030000     05  WS-CONV-JULIAN-OUT         PIC 9(9) COMP.
030100     05  FILLER                     PIC X(05).
030200 77  WS-TODAY-DATE                  PIC X(10) VALUE SPACES.
030300 77  WS-TODAY-JULIAN                PIC 9(9) COMP VALUE ZERO.
030400 77  WS-TARGET-JULIAN-7             PIC 9(9) COMP VALUE ZERO.
030500 77  WS-TARGET-JULIAN-30            PIC 9(9) COMP VALUE ZERO.
030600 77  WS-YEARAGO-TARGET-JULIAN       PIC 9(9) COMP VALUE ZERO.
030700 77  WS-EPOCH-1900-JULIAN           PIC 9(9) COMP VALUE ZERO.
030800*****************************************************************
030900*    SERIES TABLES - ONE OCCURS TABLE PER OBSERVATION SERIES.   *
031000*    DESK CARRIES ROUGHLY TEN YEARS OF DAILY HISTORY PER SERIES *
031100*    ON THE OVERNIGHT FEED.                                     *
031200*****************************************************************
031300 77  WS-WALCL-COUNT                 PIC 9(5) COMP VALUE ZERO.
031400 01  WALCL-TABLE.
031500     05  WALCL-ENTRY OCCURS 4000 TIMES.
031600         10  WALCL-ENTRY-DATE          PIC X(10).
031700         10  WALCL-ENTRY-JULIAN        PIC 9(9) COMP.
031800         10  WALCL-ENTRY-VALUE         PIC S9(9)V99
031900                                     SIGN IS TRAILING SEPARATE.
032000     05  FILLER                     PIC X(01).
032100 77  WS-WTREGEN-COUNT               PIC 9(5) COMP VALUE ZERO.
032200 01  WTREGEN-TABLE.
032300     05  WTREGEN-ENTRY OCCURS 4000 TIMES.
032400         10  WTREGEN-ENTRY-DATE        PIC X(10).
032500         10  WTREGEN-ENTRY-JULIAN      PIC 9(9) COMP.
032600         10  WTREGEN-ENTRY-VALUE       PIC S9(9)V99
032700                                     SIGN IS TRAILING SEPARATE.
032800     05  FILLER                     PIC X(01).
032900 77  WS-RRP-COUNT                   PIC 9(5) COMP VALUE ZERO.
033000 01  RRP-TABLE.
033100     05  RRP-ENTRY OCCURS 4000 TIMES.
033200         10  RRP-ENTRY-DATE            PIC X(10).
033300         10  RRP-ENTRY-JULIAN          PIC 9(9) COMP.
033400         10  RRP-ENTRY-VALUE           PIC S9(9)V99
033500                                     SIGN IS TRAILING SEPARATE.
033600     05  FILLER                     PIC X(01).
033700 77  WS-REPO-COUNT                  PIC 9(5) COMP VALUE ZERO.
033800 01  REPO-TABLE.
033900     05  REPO-ENTRY OCCURS 4000 TIMES.
034000         10  REPO-ENTRY-DATE           PIC X(10).
034100         10  REPO-ENTRY-JULIAN         PIC 9(9) COMP.
034200         10  REPO-ENTRY-VALUE          PIC S9(9)V99
034300                                     SIGN IS TRAILING SEPARATE.
034400     05  FILLER                     PIC X(01).
034500 77  WS-DGS2-COUNT                  PIC 9(5) COMP VALUE ZERO.
034600 01  DGS2-TABLE.
034700     05  DGS2-ENTRY OCCURS 4000 TIMES.
034800         10  DGS2-ENTRY-DATE           PIC X(10).
034900         10  DGS2-ENTRY-JULIAN         PIC 9(9) COMP.
035000         10  DGS2-ENTRY-VALUE          PIC S9(3)V99
035100                                     SIGN IS TRAILING SEPARATE.
035200     05  FILLER                     PIC X(01).
035300 77  WS-DGS10-COUNT                 PIC 9(5) COMP VALUE ZERO.
035400 01  DGS10-TABLE.
035500     05  DGS10-ENTRY OCCURS 4000 TIMES.
035600         10  DGS10-ENTRY-DATE          PIC X(10).
035700         10  DGS10-ENTRY-JULIAN        PIC 9(9) COMP.
035800         10  DGS10-ENTRY-VALUE         PIC S9(3)V99
035900                                     SIGN IS TRAILING SEPARATE.
036000     05  FILLER                     PIC X(01).
036100*****************************************************************
036200*    HISTORY TABLE - HEADROOM ABOVE 400 SO THE TRIM PARAGRAPH   *
036300*    HAS ROOM TO WORK BEFORE CUTTING BACK TO THE NEWEST 400.    *
036400*****************************************************************
036500 77  WS-HIST-COUNT                  PIC 9(5) COMP VALUE ZERO.
036600 01  HISTORY-TABLE.
036700     05  HIST-ENTRY OCCURS 500 TIMES.
036800         10  HIST-TAB-DATE             PIC X(10).
036900         10  HIST-TAB-JULIAN           PIC 9(9) COMP.
037000         10  HIST-TAB-NL-YOY           PIC S9(5)V99
037100                                     SIGN IS TRAILING SEPARATE.
037200         10  HIST-TAB-REPO-LV          PIC 9(1).
037300         10  HIST-TAB-YC-SPRD          PIC S9(3)V99
037400                                     SIGN IS TRAILING SEPARATE.
037500         10  HIST-TAB-NL-VALID-SW      PIC X(1).
037600             88  HIST-TAB-NL-IS-VALID      VALUE 'Y'.
037700         10  HIST-TAB-REPO-VALID-SW    PIC X(1).
037800             88  HIST-TAB-REPO-IS-VALID    VALUE 'Y'.
037900         10  HIST-TAB-YC-VALID-SW      PIC X(1).
038000             88  HIST-TAB-YC-IS-VALID      VALUE 'Y'.
038100         10  HIST-TAB-STAGE            PIC X(20).
038200         10  HIST-TAB-LABEL            PIC X(40).
038300     05  FILLER                     PIC X(01).
038400 01  WS-HIST-SWAP-ENTRY.
038500     05  WS-HIST-SWAP-DATE          PIC X(10).
038600     05  WS-HIST-SWAP-JULIAN        PIC 9(9) COMP.
038700     05  WS-HIST-SWAP-NL-YOY        PIC S9(5)V99
038800                                     SIGN IS TRAILING SEPARATE.
038900     05  WS-HIST-SWAP-REPO-LV       PIC 9(1).
039000     05  WS-HIST-SWAP-YC-SPRD       PIC S9(3)V99
039100                                     SIGN IS TRAILING SEPARATE.
039200     05  WS-HIST-SWAP-NL-VALID-SW   PIC X(1).
039300     05  WS-HIST-SWAP-REPO-VALID-SW PIC X(1).
039400     05  WS-HIST-SWAP-YC-VALID-SW   PIC X(1).
039500     05  WS-HIST-SWAP-STAGE         PIC X(20).
039600     05  WS-HIST-SWAP-LABEL         PIC X(40).
039700     05  FILLER                     PIC X(01).
039800*****************************************************************
039900*    GENERAL SUBSCRIPTS AND TABLE-SEARCH WORK AREA              *
040000*****************************************************************
040100 77  WS-IX1                         PIC 9(5) COMP VALUE ZERO.
040200 77  WS-IX2                         PIC 9(5) COMP VALUE ZERO.
040300 77  WS-IX3                         PIC 9(5) COMP VALUE ZERO.
040400 77  WS-IX4                         PIC 9(5) COMP VALUE ZERO.
040500 77  WS-IX5                         PIC 9(5) COMP VALUE ZERO.
040600 77  WS-SWAP-IX                     PIC 9(5) COMP VALUE ZERO.
040700 77  WS-DIFF-JULIAN                 PIC S9(9) COMP VALUE ZERO.
040800 77  WS-TRIM-OLD-COUNT              PIC 9(5) COMP VALUE ZERO.
040900 77  WS-TRIM-START-IX               PIC 9(5) COMP VALUE ZERO.
041000 01  WS-JOIN-AREA.
041100     05  WS-JOIN-DATE               PIC X(10).
041200     05  WS-JOIN-FOUND-VALUE        PIC S9(9)V99
041300                                     SIGN IS TRAILING SEPARATE.
041400     05  WS-JOIN-FOUND-JULIAN       PIC 9(9) COMP.
041500     05  FILLER                     PIC X(05).
041600 77  WS-WTREGEN-JOIN-VALUE          PIC S9(9)V99
041700                                     SIGN IS TRAILING SEPARATE.
041800 77  WS-RRP-JOIN-VALUE              PIC S9(9)V99
041900                                     SIGN IS TRAILING SEPARATE.
042000*****************************************************************
042100*    U1 - NET LIQUIDITY WORK AREA                               *
042200*****************************************************************
042300 01  WS-NET-LIQUIDITY-AREA.
042400     05  WS-NL-LATEST-DATE          PIC X(10).
042500     05  WS-NL-LATEST-JULIAN        PIC 9(9) COMP.
042600     05  WS-NL-LATEST-VALUE         PIC S9(9)V99
042700                                     SIGN IS TRAILING SEPARATE.
042800     05  WS-NL-YEARAGO-DATE         PIC X(10).
042900     05  WS-NL-YEARAGO-JULIAN       PIC 9(9) COMP.
043000     05  WS-NL-YEARAGO-VALUE        PIC S9(9)V99
043100                                     SIGN IS TRAILING SEPARATE.
043200     05  WS-NL-YOY                  PIC S9(5)V99
043300                                     SIGN IS TRAILING SEPARATE.
043400     05  WS-NL-INTERP               PIC X(60).
043500     05  FILLER                     PIC X(06).
043600*****************************************************************
043700*    U2 - REPO STRESS WORK AREA                                 *
043800*****************************************************************
043900 01  WS-REPO-STRESS-AREA.
044000     05  WS-REPO-LATEST-DATE        PIC X(10).
044100     05  WS-REPO-LATEST-VALUE       PIC S9(9)V99
044200                                     SIGN IS TRAILING SEPARATE.
044300     05  WS-REPO-AVG-7              PIC S9(9)V99
044400                                     SIGN IS TRAILING SEPARATE.
044500     05  WS-REPO-MAX-VALUE          PIC S9(9)V99
044600                                     SIGN IS TRAILING SEPARATE.
044700     05  WS-REPO-MAX-DATE           PIC X(10).
044800     05  WS-REPO-LEVEL              PIC 9(1).
044900     05  WS-REPO-LABEL              PIC X(20).
045000     05  WS-REPO-INTERP             PIC X(60).
045100     05  WS-REPO-STRATEGY           PIC X(70).
045200     05  FILLER                     PIC X(06).
045300 77  WS-REPO-SUM-7                  PIC S9(11)V99
045400                                     SIGN IS TRAILING SEPARATE.
045500 77  WS-REPO-DIVISOR                PIC 9(2) COMP VALUE ZERO.
045600*****************************************************************
045700*    U3/U4/U5 - TGA / RRP / BALANCE-SHEET MONITOR WORK AREAS    *
045800*****************************************************************
045900 01  WS-TGA-MONITOR-AREA.
046000     05  WS-TGA-LATEST-DATE         PIC X(10).
046100     05  WS-TGA-LATEST-JULIAN       PIC 9(9) COMP.
046200     05  WS-TGA-LATEST-VALUE        PIC S9(9)V99
046300                                     SIGN IS TRAILING SEPARATE.
046400     05  WS-TGA-YEARAGO-DATE        PIC X(10).
046500     05  WS-TGA-YEARAGO-VALUE       PIC S9(9)V99
046600                                     SIGN IS TRAILING SEPARATE.
046700     05  WS-TGA-YOY                 PIC S9(5)V99
046800                                     SIGN IS TRAILING SEPARATE.
046900     05  WS-TGA-INTERP              PIC X(60).
047000     05  FILLER                     PIC X(06).
047100 01  WS-RRP-MONITOR-AREA.
047200     05  WS-RRPM-LATEST-DATE        PIC X(10).
047300     05  WS-RRPM-LATEST-JULIAN      PIC 9(9) COMP.
047400     05  WS-RRPM-LATEST-VALUE       PIC S9(9)V99
047500                                     SIGN IS TRAILING SEPARATE.
047600     05  WS-RRPM-YEARAGO-DATE       PIC X(10).
047700     05  WS-RRPM-YEARAGO-VALUE      PIC S9(9)V99
047800                                     SIGN IS TRAILING SEPARATE.
047900     05  WS-RRPM-YOY                PIC S9(5)V99
048000                                     SIGN IS TRAILING SEPARATE.
048100     05  WS-RRPM-INTERP             PIC X(60).
048200     05  FILLER                     PIC X(06).
048300 01  WS-FEDBS-MONITOR-AREA.
048400     05  WS-FEDBS-LATEST-DATE       PIC X(10).
048500     05  WS-FEDBS-LATEST-JULIAN     PIC 9(9) COMP.
048600     05  WS-FEDBS-LATEST-VALUE      PIC S9(9)V99
048700                                     SIGN IS TRAILING SEPARATE.
048800     05  WS-FEDBS-YEARAGO-DATE      PIC X(10).
048900     05  WS-FEDBS-YEARAGO-VALUE     PIC S9(9)V99
049000                                     SIGN IS TRAILING SEPARATE.
049100     05  WS-FEDBS-YOY               PIC S9(5)V99
049200                                     SIGN IS TRAILING SEPARATE.
049300     05  WS-FEDBS-INTERP            PIC X(60).
049400     05  FILLER                     PIC X(06).
049500*****************************************************************
049600*    U6 - YIELD-CURVE WORK AREA                                 *
049700*****************************************************************
049800 01  WS-YIELD-CURVE-AREA.
049900     05  WS-YC-LATEST-DATE          PIC X(10).
050000     05  WS-YC-2YR-VALUE            PIC S9(3)V99
050100                                     SIGN IS TRAILING SEPARATE.
050200     05  WS-YC-10YR-VALUE           PIC S9(3)V99
050300                                     SIGN IS TRAILING SEPARATE.
050400     05  WS-YC-SPREAD               PIC S9(3)V99
050500                                     SIGN IS TRAILING SEPARATE.
050600     05  WS-YC-INTERP               PIC X(60).
050700     05  FILLER                     PIC X(06).
050800*****************************************************************
050900*    U7 - CDS WORK AREA                                         *
051000*****************************************************************
051100 77  WS-CDS-WORK-VALUE              PIC S9(5)V9
051200                                     SIGN IS TRAILING SEPARATE
051300                                     VALUE ZERO.
051400 77  WS-CDS-INTERP                  PIC X(60) VALUE SPACES.
051500*****************************************************************
051600*    U8 - CYCLE CLASSIFIER WORK AREA                            *
051700*****************************************************************
051800 01  WS-CYCLE-AREA.
051900     05  WS-CYCLE-STAGE-NAME        PIC X(20) VALUE SPACES.
052000         88  WS-STAGE-CAPITULATION-BEAR
052100                                        VALUE 'Capitulation Bear   '.
052200         88  WS-STAGE-EARLY-MID-BEAR    VALUE 'Early/Mid Bear      '.
052300         88  WS-STAGE-STRESS-TRANS      VALUE 'Stress Transition   '.
052400         88  WS-STAGE-TRANSITION        VALUE 'Transition          '.
052500         88  WS-STAGE-LATE-TRANS        VALUE 'Late Transition     '.
052600         88  WS-STAGE-EARLY-BULL        VALUE 'Early Bull          '.
052700         88  WS-STAGE-MID-BULL          VALUE 'Mid Bull            '.
052800         88  WS-STAGE-VOLATILE-BULL     VALUE 'Volatile Bull       '.
052900         88  WS-STAGE-LATE-BULL         VALUE 'Late Bull           '.
053000         88  WS-STAGE-UNKNOWN           VALUE 'Unknown             '.
053100     05  WS-CYCLE-LABEL             PIC X(40) VALUE SPACES.
053200     05  WS-CYCLE-DESC              PIC X(70) VALUE SPACES.
053300     05  WS-CYCLE-ADVICE            PIC X(70) VALUE SPACES.
053400     05  WS-CYCLE-RANK              PIC 9(1)  VALUE ZERO.
053500     05  WS-CYCLE-RANK-VALID-SW     PIC X(1)  VALUE 'N'.
053600         88  WS-CYCLE-RANK-IS-VALID     VALUE 'Y'.
053700     05  FILLER                     PIC X(06).
053800*****************************************************************
053900*    U9 - ESCAPE-TOP SIGNAL WORK AREA                           *
054000*****************************************************************
054100 77  WS-ESCAPE-FLAG-COUNT           PIC 9(1) COMP VALUE ZERO.
054200 01  WS-ESCAPE-AREA.
054300     05  WS-ESCAPE-SIGNAL           PIC X(6)  VALUE SPACES.
054400     05  WS-ESCAPE-TEXT             PIC X(60) VALUE SPACES.
054500     05  FILLER                     PIC X(06).
054600*****************************************************************
054700*    U10 - MARKET RISK SCORE WORK AREA                          *
054800*****************************************************************
054900 77  WS-RISK-LIQ-COMP               PIC 9(3) COMP VALUE ZERO.
055000 77  WS-RISK-REPO-COMP              PIC 9(3) COMP VALUE ZERO.
055100 77  WS-RISK-CURVE-COMP             PIC 9(3) COMP VALUE ZERO.
055200 77  WS-RISK-SCORE                  PIC 9(3) COMP VALUE ZERO.
055300 01  WS-RISK-AREA.
055400     05  WS-RISK-BAND               PIC X(10) VALUE SPACES.
055500     05  WS-RISK-COMMENT            PIC X(60) VALUE SPACES.
055600     05  FILLER                     PIC X(06).
055700*****************************************************************
055800*    U11 - DYNAMIC SUMMARY WORK AREA                            *
055900*****************************************************************
056000 01  WS-SUMMARY-AREA.
056100     05  WS-SUMMARY-LIQ-PHRASE      PIC X(10) VALUE SPACES.
056200     05  WS-SUMMARY-STRESS-PHRASE   PIC X(15) VALUE SPACES.
056300     05  WS-SUMMARY-CYCLE-PHRASE    PIC X(35) VALUE SPACES.
056400     05  WS-SUMMARY-LINE            PIC X(100) VALUE SPACES.
056500     05  FILLER                     PIC X(06).
056600*****************************************************************
056700*    U12 - TREND / CYCLE-SHIFT WORK AREA                        *
056800*****************************************************************
056900 77  WS-REF-TARGET-JULIAN           PIC 9(9) COMP VALUE ZERO.
057000 77  WS-REF-BEST-DIFF               PIC 9(9) COMP VALUE ZERO.
057100 01  WS-REF7-RESULT.
057200     05  WS-REF7-DATE               PIC X(10).
057300     05  WS-REF7-NL-YOY             PIC S9(5)V99
057400                                     SIGN IS TRAILING SEPARATE.
057500     05  WS-REF7-REPO-LV            PIC 9(1).
057600     05  WS-REF7-YC-SPRD            PIC S9(3)V99
057700                                     SIGN IS TRAILING SEPARATE.
057800     05  WS-REF7-NL-VALID-SW        PIC X(1).
057900         88  WS-REF7-NL-IS-VALID        VALUE 'Y'.
058000     05  WS-REF7-REPO-VALID-SW      PIC X(1).
058100         88  WS-REF7-REPO-IS-VALID      VALUE 'Y'.
058200     05  WS-REF7-YC-VALID-SW        PIC X(1).
058300         88  WS-REF7-YC-IS-VALID        VALUE 'Y'.
058400     05  WS-REF7-STAGE              PIC X(20).
058500     05  WS-REF7-LABEL              PIC X(40).
058600     05  FILLER                     PIC X(06).
058700 01  WS-REF30-RESULT.
058800     05  WS-REF30-DATE              PIC X(10).
058900     05  WS-REF30-NL-YOY            PIC S9(5)V99
059000                                     SIGN IS TRAILING SEPARATE.
059100     05  WS-REF30-REPO-LV           PIC 9(1).
059200     05  WS-REF30-YC-SPRD           PIC S9(3)V99
059300                                     SIGN IS TRAILING SEPARATE.
059400     05  WS-REF30-NL-VALID-SW       PIC X(1).
059500         88  WS-REF30-NL-IS-VALID       VALUE 'Y'.
059600     05  WS-REF30-REPO-VALID-SW     PIC X(1).
059700         88  WS-REF30-REPO-IS-VALID     VALUE 'Y'.
059800     05  WS-REF30-YC-VALID-SW       PIC X(1).
059900         88  WS-REF30-YC-IS-VALID       VALUE 'Y'.
060000     05  WS-REF30-STAGE             PIC X(20).
060100     05  WS-REF30-LABEL             PIC X(40).
060200     05  FILLER                     PIC X(06).
060300 01  WS-TREND-AREA.
060400     05  WS-TREND-NL-DELTA-7        PIC S9(5)V99
060500                                     SIGN IS TRAILING SEPARATE.
060600     05  WS-TREND-REPO-DELTA-7      PIC S9(2)
060700                                     SIGN IS TRAILING SEPARATE.
060800     05  WS-TREND-YC-DELTA-7        PIC S9(3)V99
060900                                     SIGN IS TRAILING SEPARATE.
061000     05  WS-TREND-7-LINE-1          PIC X(80).
061100     05  WS-TREND-7-LINE-2          PIC X(80).
061200     05  WS-TREND-7-LINE-3          PIC X(80).
061300     05  WS-TREND-30-LINE-1         PIC X(80).
061400     05  WS-TREND-30-LINE-2         PIC X(80).
061500     05  WS-TREND-30-LINE-3         PIC X(80).
061600     05  WS-CYCLE-SHIFT-LINE        PIC X(100).
061700     05  FILLER                     PIC X(06).
061800 77  WS-PREV-STAGE-NAME             PIC X(20) VALUE SPACES.
061900 77  WS-PREV-STAGE-LABEL            PIC X(40) VALUE SPACES.
062000 77  WS-PREV-STAGE-RANK             PIC 9(1)  VALUE ZERO.
062100 77  WS-PREV-RANK-VALID-SW          PIC X(1)  VALUE 'N'.
062200     88  WS-PREV-RANK-IS-VALID          VALUE 'Y'.
062300 77  WS-RANK-ARROW                  PIC X(1)  VALUE SPACE.
062400*****************************************************************
062500*    U14 - CRYPTO STRATEGY WORK AREA                            *
062600*****************************************************************
062700 01  WS-CRYPTO-AREA.
062800     05  WS-CRYPTO-CYCLE-ARROW      PIC X(4)  VALUE SPACES.
062900     05  WS-CRYPTO-EXPOSURE-TEXT    PIC X(70) VALUE SPACES.
063000     05  WS-CRYPTO-BTC-TEXT         PIC X(70) VALUE SPACES.
063100     05  WS-CRYPTO-ETH-TEXT         PIC X(70) VALUE SPACES.
063200     05  FILLER                     PIC X(06).
063300*****************************************************************
063400*    U15 - ALERTS WORK AREA                                     *
063500*****************************************************************
063600 77  WS-ALERT-COUNT                 PIC 9(1) COMP VALUE ZERO.
063700 01  WS-ALERT-AREA.
063800     05  WS-ALERT-LINE-1            PIC X(80) VALUE SPACES.
063900     05  WS-ALERT-LINE-2            PIC X(80) VALUE SPACES.
064000     05  FILLER                     PIC X(06).
064100*****************************************************************
064200*    REPORT-LINE AND NUMERIC-EDIT WORK AREA                     *
064300*****************************************************************
064400 01  WS-PRINT-LINE-AREA.
064500     05  WS-PRINT-LINE              PIC X(132) VALUE SPACES.
064600     05  FILLER                     PIC X(04) VALUE SPACES.
064700 77  WS-MONEY-EDIT-INPUT            PIC S9(9)V99
064800                                     SIGN IS TRAILING SEPARATE.
064900 77  WS-MONEY-INTERMEDIATE          PIC S9(9)V9
065000                                     SIGN IS TRAILING SEPARATE.
065100 01  WS-EDIT-AREA.
065200     05  WS-EDIT-MONEY-1            PIC ZZZ,ZZZ,ZZ9.9-.
065300     05  WS-EDIT-PCT-5              PIC +ZZZZ9.99.
065400     05  WS-EDIT-PCT-3              PIC +ZZ9.99.
065500     05  WS-EDIT-CDS                PIC ZZZZ9.9.
065600     05  WS-EDIT-YIELD              PIC ZZ9.99.
065700     05  FILLER                     PIC X(06).
065800 PROCEDURE DIVISION.
065900*****************************************************************
066000 0100-MAIN-CONTROL.
066100     PERFORM 0200-INITIALIZE-WORK-AREAS THRU 0200-EXIT.
066200     PERFORM 0300-OPEN-ALL-FILES THRU 0300-EXIT.
066300     PERFORM 0400-READ-RUN-PARAMETER THRU 0400-EXIT.
066400     PERFORM 0500-LOAD-OBSERVATIONS THRU 0500-EXIT.
066500     PERFORM 0600-LOAD-CDS-FILE THRU 0600-EXIT.
066600     PERFORM 0700-LOAD-HISTORY-FILE THRU 0700-EXIT.
066700     PERFORM 1000-COMPUTE-NET-LIQUIDITY THRU 1000-EXIT.
066800     PERFORM 1100-COMPUTE-REPO-STRESS THRU 1100-EXIT.
066900     PERFORM 1200-COMPUTE-TGA-MONITOR THRU 1200-EXIT.
067000     PERFORM 1300-COMPUTE-RRP-MONITOR THRU 1300-EXIT.
067100     PERFORM 1400-COMPUTE-FEDBS-MONITOR THRU 1400-EXIT.
067200     PERFORM 1500-COMPUTE-YIELD-CURVE THRU 1500-EXIT.
067300     PERFORM 1600-COMPUTE-CDS-MONITOR THRU 1600-EXIT.
067400     PERFORM 1700-CLASSIFY-CYCLE-STAGE THRU 1700-EXIT.
067500     PERFORM 1800-COMPUTE-ESCAPE-SIGNAL THRU 1800-EXIT.
067600     PERFORM 1900-COMPUTE-RISK-SCORE THRU 1900-EXIT.
067700     PERFORM 2000-BUILD-DYNAMIC-SUMMARY THRU 2000-EXIT.
067800     PERFORM 2100-BUILD-TREND-SECTIONS THRU 2100-EXIT.
067900     PERFORM 2200-BUILD-CRYPTO-STRATEGY THRU 2200-EXIT.
068000     PERFORM 2300-BUILD-ALERT-SECTION THRU 2300-EXIT.
068100     PERFORM 2400-BUILD-SHORT-REPORT THRU 2400-EXIT.
068200     PERFORM 2500-BUILD-FULL-REPORT THRU 2500-EXIT.
068300     PERFORM 2700-MAINTAIN-HISTORY-FILE THRU 2700-EXIT.
068400     PERFORM 9000-CLOSE-ALL-FILES THRU 9000-EXIT.
068500     STOP RUN.
068600 0100-EXIT.
068700     EXIT.
068800*****************************************************************
068900 0200-INITIALIZE-WORK-AREAS.
069000     MOVE ZERO TO WS-WALCL-COUNT WS-WTREGEN-COUNT WS-RRP-COUNT
069100                  WS-REPO-COUNT WS-DGS2-COUNT WS-DGS10-COUNT
069200                  WS-HIST-COUNT WS-ESCAPE-FLAG-COUNT
069300                  WS-ALERT-COUNT WS-RISK-SCORE.
069400     MOVE 'N' TO WS-OBSFILE-EOF-SW WS-HISTIN-EOF-SW
069500                 WS-CDSFILE-OPENED-SW WS-CDS-PRESENT-SW
069600                 WS-NL-VALID-SW WS-REPO-VALID-SW
069700                 WS-TGA-VALID-SW WS-RRP-VALID-SW
069800                 WS-FEDBS-VALID-SW WS-YC-VALID-SW
069900                 WS-RISK-VALID-SW.
070000     MOVE '1900-01-01' TO WS-CONV-DATE-IN.
070100     PERFORM 8100-CONVERT-DATE-TO-JULIAN THRU 8100-EXIT.
070200     MOVE WS-CONV-JULIAN-OUT TO WS-EPOCH-1900-JULIAN.
070300 0200-EXIT.
070400     EXIT.
070500*****************************************************************
070600 0300-OPEN-ALL-FILES.
070700     OPEN INPUT OBS-FILE.
070800     IF NOT (WS-OBSFILE-STATUS = '00')
070900         MOVE 100 TO WS-ABEND-CODE
071000         MOVE 'OBSFILE   ' TO WS-ABEND-FILE-NAME
071100         GO TO 9900-ABEND-FILE-ERROR
071200     END-IF.
071300     OPEN INPUT CDS-FILE.
071400     IF WS-CDSFILE-STATUS = '00'
071500         MOVE 'Y' TO WS-CDSFILE-OPENED-SW
071600     ELSE
071700         MOVE 'N' TO WS-CDSFILE-OPENED-SW
071800     END-IF.
071900     OPEN INPUT RUNPARM-FILE.
072000     IF NOT (WS-RUNPARM-STATUS = '00')
072100         MOVE 110 TO WS-ABEND-CODE
072200         MOVE 'RUNPARM   ' TO WS-ABEND-FILE-NAME
072300         GO TO 9900-ABEND-FILE-ERROR
072400     END-IF.
072500     OPEN INPUT HISTORY-IN-FILE.
072600     IF NOT (WS-HISTIN-STATUS = '00')
072700         MOVE 'Y' TO WS-HISTIN-EOF-SW
072800     END-IF.
072900     OPEN OUTPUT HISTORY-OUT-FILE.
073000     IF NOT (WS-HISTOUT-STATUS = '00')
073100         MOVE 120 TO WS-ABEND-CODE
073200         MOVE 'HISTOUT   ' TO WS-ABEND-FILE-NAME
073300         GO TO 9900-ABEND-FILE-ERROR
073400     END-IF.
073500     OPEN OUTPUT SHORT-REPORT-FILE.
073600     IF NOT (WS-SHORTRPT-STATUS = '00')
073700         MOVE 130 TO WS-ABEND-CODE
073800         MOVE 'SHORTRPT  ' TO WS-ABEND-FILE-NAME
073900         GO TO 9900-ABEND-FILE-ERROR
074000     END-IF.
074100     OPEN OUTPUT FULL-REPORT-FILE.
074200     IF NOT (WS-FULLRPT-STATUS = '00')
074300         MOVE 140 TO WS-ABEND-CODE
074400         MOVE 'FULLRPT   ' TO WS-ABEND-FILE-NAME
074500         GO TO 9900-ABEND-FILE-ERROR
074600     END-IF.
074700 0300-EXIT.
074800     EXIT.
074900*****************************************************************
075000 0400-READ-RUN-PARAMETER.
075100     READ RUNPARM-FILE
075200         AT END
075300             MOVE 111 TO WS-ABEND-CODE
075400             MOVE 'RUNPARM   ' TO WS-ABEND-FILE-NAME
075500             GO TO 9900-ABEND-FILE-ERROR
075600     END-READ.
075700     MOVE RUN-DATE TO WS-TODAY-DATE.
075800     MOVE RUN-DATE TO WS-CONV-DATE-IN.
075900     PERFORM 8100-CONVERT-DATE-TO-JULIAN THRU 8100-EXIT.
076000     MOVE WS-CONV-JULIAN-OUT TO WS-TODAY-JULIAN.
076100     COMPUTE WS-TARGET-JULIAN-7  = WS-TODAY-JULIAN - 7.
076200     COMPUTE WS-TARGET-JULIAN-30 = WS-TODAY-JULIAN - 30.
076300 0400-EXIT.
076400     EXIT.
076500*****************************************************************
076600*    0500 - LOAD OBSERVATIONS INTO THE SIX SERIES TABLES        *
076700*****************************************************************
076800 0500-LOAD-OBSERVATIONS.
076900     PERFORM 0510-READ-OBS-RECORD THRU 0510-EXIT.
077000     PERFORM 0520-STORE-OBS-RECORD THRU 0520-EXIT
077100         UNTIL WS-OBSFILE-AT-EOF.
077200 0500-EXIT.
077300     EXIT.
077400 0510-READ-OBS-RECORD.
077500     READ OBS-FILE
077600         AT END MOVE 'Y' TO WS-OBSFILE-EOF-SW
077700     END-READ.
077800 0510-EXIT.
077900     EXIT.
078000 0520-STORE-OBS-RECORD.
078100     MOVE OBS-DATE TO WS-CONV-DATE-IN.
078200     PERFORM 8100-CONVERT-DATE-TO-JULIAN THRU 8100-EXIT.
078300     EVALUATE TRUE
078400         WHEN OBS-SERIES-FED-ASSETS
078500             ADD 1 TO WS-WALCL-COUNT
078600             MOVE OBS-DATE TO WALCL-ENTRY-DATE(WS-WALCL-COUNT)
078700             MOVE WS-CONV-JULIAN-OUT
078800                 TO WALCL-ENTRY-JULIAN(WS-WALCL-COUNT)
078900             MOVE OBS-VALUE TO WALCL-ENTRY-VALUE(WS-WALCL-COUNT)
079000         WHEN OBS-SERIES-TGA-BALANCE
079100             ADD 1 TO WS-WTREGEN-COUNT
079200             MOVE OBS-DATE TO WTREGEN-ENTRY-DATE(WS-WTREGEN-COUNT)
079300             MOVE WS-CONV-JULIAN-OUT
079400                 TO WTREGEN-ENTRY-JULIAN(WS-WTREGEN-COUNT)
079500             MOVE OBS-VALUE
079600                 TO WTREGEN-ENTRY-VALUE(WS-WTREGEN-COUNT)
079700         WHEN OBS-SERIES-RRP-BALANCE
079800             ADD 1 TO WS-RRP-COUNT
079900             MOVE OBS-DATE TO RRP-ENTRY-DATE(WS-RRP-COUNT)
080000             MOVE WS-CONV-JULIAN-OUT
080100                 TO RRP-ENTRY-JULIAN(WS-RRP-COUNT)
080200             MOVE OBS-VALUE TO RRP-ENTRY-VALUE(WS-RRP-COUNT)
080300         WHEN OBS-SERIES-REPO-SUBMIT
080400             ADD 1 TO WS-REPO-COUNT
080500             MOVE OBS-DATE TO REPO-ENTRY-DATE(WS-REPO-COUNT)
080600             MOVE WS-CONV-JULIAN-OUT
080700                 TO REPO-ENTRY-JULIAN(WS-REPO-COUNT)
080800             MOVE OBS-VALUE TO REPO-ENTRY-VALUE(WS-REPO-COUNT)
080900         WHEN OBS-SERIES-YIELD-2YR
081000             ADD 1 TO WS-DGS2-COUNT
081100             MOVE OBS-DATE TO DGS2-ENTRY-DATE(WS-DGS2-COUNT)
081200             MOVE WS-CONV-JULIAN-OUT
081300                 TO DGS2-ENTRY-JULIAN(WS-DGS2-COUNT)
081400             MOVE OBS-VALUE TO DGS2-ENTRY-VALUE(WS-DGS2-COUNT)
081500         WHEN OBS-SERIES-YIELD-10YR
081600             ADD 1 TO WS-DGS10-COUNT
081700             MOVE OBS-DATE TO DGS10-ENTRY-DATE(WS-DGS10-COUNT)
081800             MOVE WS-CONV-JULIAN-OUT
081900                 TO DGS10-ENTRY-JULIAN(WS-DGS10-COUNT)
082000             MOVE OBS-VALUE TO DGS10-ENTRY-VALUE(WS-DGS10-COUNT)
082100         WHEN OTHER
082200             CONTINUE
082300     END-EVALUATE.
082400     PERFORM 0510-READ-OBS-RECORD THRU 0510-EXIT.
082500 0520-EXIT.
082600     EXIT.
082700*****************************************************************
082800*    0600 - LOAD THE OPTIONAL CDS QUOTE                         *
082900*****************************************************************
083000 0600-LOAD-CDS-FILE.
083100     IF WS-CDSFILE-WAS-OPENED
083200         READ CDS-FILE
083300             AT END
083400                 MOVE 'N' TO WS-CDS-PRESENT-SW
083500             NOT AT END
083600                 MOVE 'Y' TO WS-CDS-PRESENT-SW
083700                 MOVE CDS-VALUE TO WS-CDS-WORK-VALUE
083800         END-READ
083900     ELSE
084000         MOVE 'N' TO WS-CDS-PRESENT-SW
084100     END-IF.
084200 0600-EXIT.
084300     EXIT.
084400*****************************************************************
084500*    0700 - LOAD THE ROLLING HISTORY SNAPSHOT STORE             *
084600*****************************************************************
084700 0700-LOAD-HISTORY-FILE.
084800     IF NOT WS-HISTIN-AT-EOF
084900         PERFORM 0710-READ-HISTIN-RECORD THRU 0710-EXIT
085000         PERFORM 0720-STORE-HISTIN-RECORD THRU 0720-EXIT
085100             UNTIL WS-HISTIN-AT-EOF
085200     END-IF.
085300 0700-EXIT.
085400     EXIT.
085500 0710-READ-HISTIN-RECORD.
085600     READ HISTORY-IN-FILE
085700         AT END MOVE 'Y' TO WS-HISTIN-EOF-SW
085800     END-READ.
085900 0710-EXIT.
086000     EXIT.
086100 0720-STORE-HISTIN-RECORD.
086200     ADD 1 TO WS-HIST-COUNT.
086300     MOVE HII-DATE     TO HIST-TAB-DATE(WS-HIST-COUNT).
086400     MOVE HII-NL-YOY   TO HIST-TAB-NL-YOY(WS-HIST-COUNT).
086500     MOVE HII-NL-VALID-SW TO HIST-TAB-NL-VALID-SW(WS-HIST-COUNT).
086600     MOVE HII-REPO-LV  TO HIST-TAB-REPO-LV(WS-HIST-COUNT).
086700     MOVE HII-REPO-VALID-SW
086800         TO HIST-TAB-REPO-VALID-SW(WS-HIST-COUNT).
086900     MOVE HII-YC-SPRD  TO HIST-TAB-YC-SPRD(WS-HIST-COUNT).
087000     MOVE HII-YC-VALID-SW TO HIST-TAB-YC-VALID-SW(WS-HIST-COUNT).
087100     MOVE HII-STAGE    TO HIST-TAB-STAGE(WS-HIST-COUNT).
087200     MOVE HII-LABEL    TO HIST-TAB-LABEL(WS-HIST-COUNT).
087300     PERFORM 0715-VALIDATE-HISTIN-DATE THRU 0715-EXIT.
087400     PERFORM 0710-READ-HISTIN-RECORD THRU 0710-EXIT.
087500 0720-EXIT.
087600     EXIT.
087700*    0715 - GUARD THE JULIAN CONVERSION AGAINST A GARBLED OR    *
087800*    BLANK HISTIN DATE.  DESK REQUIRES THESE SORT AS THE OLDEST *
087900*    POSSIBLE ENTRY (1900-01-01) SO A BAD RECORD SINKS TO THE   *
088000*    BOTTOM AND FALLS OFF THE 400-NEWEST TRIM FIRST.  REQ       *
088100*    MR-0166.  SGK 09/08/17.                                    *
088200 0715-VALIDATE-HISTIN-DATE.
088300     IF HII-DATE-CCYY IS NUMERIC AND HII-DATE-MM IS NUMERIC
088400             AND HII-DATE-DD IS NUMERIC
088500             AND HII-DATE-CCYY >= 1600
088600             AND HII-DATE-MM >= 1 AND HII-DATE-MM <= 12
088700             AND HII-DATE-DD >= 1 AND HII-DATE-DD <= 31
088800         MOVE HII-DATE TO WS-CONV-DATE-IN
088900         PERFORM 8100-CONVERT-DATE-TO-JULIAN THRU 8100-EXIT
089000         MOVE WS-CONV-JULIAN-OUT TO HIST-TAB-JULIAN(WS-HIST-COUNT)
089100     ELSE
089200         MOVE WS-EPOCH-1900-JULIAN
089300             TO HIST-TAB-JULIAN(WS-HIST-COUNT)
089400     END-IF.
089500 0715-EXIT.
089600     EXIT.
089700*****************************************************************
089800*    1000 - U1 NET LIQUIDITY (WALCL - WTREGEN - RRPONTSYD)      *
089900*****************************************************************
090000 1000-COMPUTE-NET-LIQUIDITY.
090100     MOVE 'N' TO WS-NL-VALID-SW.
090200     MOVE 'N' TO WS-JOIN-FOUND-SW.
090300     IF WS-WALCL-COUNT > 0
090400         PERFORM 1010-SCAN-LATEST-COMMON-NL THRU 1010-EXIT
090500             VARYING WS-IX1 FROM WS-WALCL-COUNT BY -1
090600             UNTIL WS-IX1 < 1 OR WS-JOIN-FOUND-SW = 'Y'
090700     END-IF.
090800     IF WS-JOIN-FOUND-SW = 'Y'
090900         COMPUTE WS-YEARAGO-TARGET-JULIAN =
091000             WS-NL-LATEST-JULIAN - 365
091100         MOVE 'N' TO WS-JOIN-FOUND-SW
091200         PERFORM 1020-SCAN-YEARAGO-COMMON-NL THRU 1020-EXIT
091300             VARYING WS-IX1 FROM WS-WALCL-COUNT BY -1
091400             UNTIL WS-IX1 < 1 OR WS-JOIN-FOUND-SW = 'Y'
091500     END-IF.
091600     IF WS-JOIN-FOUND-SW = 'Y'
091700         MOVE 'Y' TO WS-NL-VALID-SW
091800         IF WS-NL-YEARAGO-VALUE = 0
091900             MOVE SPACES TO WS-NL-INTERP
092000             STRING 'CANNOT COMPUTE' DELIMITED BY SIZE
092100                 INTO WS-NL-INTERP
092200             MOVE ZERO TO WS-NL-YOY
092300         ELSE
092400             COMPUTE WS-NL-YOY ROUNDED =
092500                 ((WS-NL-LATEST-VALUE - WS-NL-YEARAGO-VALUE)
092600                      / WS-NL-YEARAGO-VALUE) * 100
092700             PERFORM 1030-SET-NL-INTERPRETATION THRU 1030-EXIT
092800         END-IF
092900     END-IF.
093000 1000-EXIT.
093100     EXIT.
093200 1010-SCAN-LATEST-COMMON-NL.
093300     MOVE WALCL-ENTRY-DATE(WS-IX1) TO WS-JOIN-DATE.
093400     PERFORM 8210-SEARCH-WTREGEN-BY-DATE THRU 8210-EXIT.
093500     IF WS-JOIN-FOUND-SW = 'Y'
093600         MOVE WS-JOIN-FOUND-VALUE TO WS-WTREGEN-JOIN-VALUE
093700         PERFORM 8220-SEARCH-RRP-BY-DATE THRU 8220-EXIT
093800         IF WS-JOIN-FOUND-SW = 'Y'
093900             MOVE WS-JOIN-FOUND-VALUE TO WS-RRP-JOIN-VALUE
094000             MOVE WALCL-ENTRY-DATE(WS-IX1) TO WS-NL-LATEST-DATE
094100             MOVE WALCL-ENTRY-JULIAN(WS-IX1)
094200                 TO WS-NL-LATEST-JULIAN
094300             COMPUTE WS-NL-LATEST-VALUE =
094400                 WALCL-ENTRY-VALUE(WS-IX1)
094500                 - WS-WTREGEN-JOIN-VALUE - WS-RRP-JOIN-VALUE
094600         END-IF
094700     END-IF.
094800 1010-EXIT.
094900     EXIT.
095000 1020-SCAN-YEARAGO-COMMON-NL.
095100     IF WALCL-ENTRY-JULIAN(WS-IX1) NOT > WS-YEARAGO-TARGET-JULIAN
095200         MOVE WALCL-ENTRY-DATE(WS-IX1) TO WS-JOIN-DATE
095300         PERFORM 8210-SEARCH-WTREGEN-BY-DATE THRU 8210-EXIT
095400         IF WS-JOIN-FOUND-SW = 'Y'
095500             MOVE WS-JOIN-FOUND-VALUE TO WS-WTREGEN-JOIN-VALUE
095600             PERFORM 8220-SEARCH-RRP-BY-DATE THRU 8220-EXIT
095700             IF WS-JOIN-FOUND-SW = 'Y'
095800                 MOVE WS-JOIN-FOUND-VALUE TO WS-RRP-JOIN-VALUE
095900                 MOVE WALCL-ENTRY-DATE(WS-IX1)
096000                     TO WS-NL-YEARAGO-DATE
096100                 MOVE WALCL-ENTRY-JULIAN(WS-IX1)
096200                     TO WS-NL-YEARAGO-JULIAN
096300                 COMPUTE WS-NL-YEARAGO-VALUE =
096400                     WALCL-ENTRY-VALUE(WS-IX1)
096500                     - WS-WTREGEN-JOIN-VALUE - WS-RRP-JOIN-VALUE
096600             END-IF
096700         END-IF
096800     END-IF.
096900 1020-EXIT.
097000     EXIT.
097100 1030-SET-NL-INTERPRETATION.
097200     MOVE SPACES TO WS-NL-INTERP.
097300     EVALUATE TRUE
097400         WHEN WS-NL-YOY > 5
097500             STRING 'LIQUIDITY RECOVERING, POSITIVE FOR RISK '
097600                 'ASSETS' DELIMITED BY SIZE INTO WS-NL-INTERP
097700         WHEN WS-NL-YOY > -5
097800             STRING 'ROUGHLY FLAT, NEUTRAL' DELIMITED BY SIZE
097900                 INTO WS-NL-INTERP
098000         WHEN OTHER
098100             STRING 'NEGATIVE, POLICY STILL DRAINING, '
098200                 'NEGATIVE FOR RISK ASSETS' DELIMITED BY SIZE
098300                 INTO WS-NL-INTERP
098400     END-EVALUATE.
098500 1030-EXIT.
098600     EXIT.
098700*****************************************************************
098800*    1100 - U2 REPO STRESS (RPONTSYSAD)                         *
098900*****************************************************************
099000 1100-COMPUTE-REPO-STRESS.
099100     MOVE 'N' TO WS-REPO-VALID-SW.
099200     IF WS-REPO-COUNT > 0
099300         MOVE 'Y' TO WS-REPO-VALID-SW
099400         MOVE REPO-ENTRY-DATE(WS-REPO-COUNT) TO WS-REPO-LATEST-DATE
099500         MOVE REPO-ENTRY-VALUE(WS-REPO-COUNT)
099600             TO WS-REPO-LATEST-VALUE
099700         PERFORM 1110-AVERAGE-LAST-7-REPO THRU 1110-EXIT
099800         PERFORM 1120-FIND-MAX-REPO THRU 1120-EXIT
099900         PERFORM 1130-SET-REPO-LEVEL THRU 1130-EXIT
100000     END-IF.
100100 1100-EXIT.
100200     EXIT.
100300 1110-AVERAGE-LAST-7-REPO.
100400     IF WS-REPO-COUNT > 7
100500         MOVE 7 TO WS-REPO-DIVISOR
100600         COMPUTE WS-IX1 = WS-REPO-COUNT - 6
100700     ELSE
100800         MOVE WS-REPO-COUNT TO WS-REPO-DIVISOR
100900         MOVE 1 TO WS-IX1
101000     END-IF.
101100     MOVE ZERO TO WS-REPO-SUM-7.
101200     PERFORM 1112-ADD-ONE-REPO-VALUE THRU 1112-EXIT
101300         VARYING WS-IX2 FROM WS-IX1 BY 1
101400         UNTIL WS-IX2 > WS-REPO-COUNT.
101500     COMPUTE WS-REPO-AVG-7 ROUNDED =
101600         WS-REPO-SUM-7 / WS-REPO-DIVISOR.
101700 1110-EXIT.
101800     EXIT.
101900 1112-ADD-ONE-REPO-VALUE.
102000     ADD REPO-ENTRY-VALUE(WS-IX2) TO WS-REPO-SUM-7.
102100 1112-EXIT.
102200     EXIT.
102300 1120-FIND-MAX-REPO.
102400     MOVE REPO-ENTRY-VALUE(1) TO WS-REPO-MAX-VALUE.
102500     MOVE REPO-ENTRY-DATE(1)  TO WS-REPO-MAX-DATE.
102600     PERFORM 1122-TEST-ONE-REPO-MAX THRU 1122-EXIT
102700         VARYING WS-IX2 FROM 2 BY 1
102800         UNTIL WS-IX2 > WS-REPO-COUNT.
102900 1120-EXIT.
103000     EXIT.
103100 1122-TEST-ONE-REPO-MAX.
103200     IF REPO-ENTRY-VALUE(WS-IX2) > WS-REPO-MAX-VALUE
103300         MOVE REPO-ENTRY-VALUE(WS-IX2) TO WS-REPO-MAX-VALUE
103400         MOVE REPO-ENTRY-DATE(WS-IX2)  TO WS-REPO-MAX-DATE
103500     END-IF.
103600 1122-EXIT.
103700     EXIT.
103800 1130-SET-REPO-LEVEL.
103900     EVALUATE TRUE
104000         WHEN WS-REPO-LATEST-VALUE < 5
104100             MOVE 0 TO WS-REPO-LEVEL
104200             MOVE 'NORMAL              ' TO WS-REPO-LABEL
104300         WHEN WS-REPO-LATEST-VALUE < 15
104400             MOVE 1 TO WS-REPO-LEVEL
104500             MOVE 'SLIGHTLY TIGHT      ' TO WS-REPO-LABEL
104600         WHEN WS-REPO-LATEST-VALUE < 30
104700             MOVE 3 TO WS-REPO-LEVEL
104800             MOVE 'SYSTEMIC STRESS RISING' TO WS-REPO-LABEL
104900         WHEN WS-REPO-LATEST-VALUE < 50
105000             MOVE 4 TO WS-REPO-LEVEL
105100             MOVE 'HIGH PRESSURE       ' TO WS-REPO-LABEL
105200         WHEN OTHER
105300             MOVE 5 TO WS-REPO-LEVEL
105400             MOVE 'DANGER ZONE         ' TO WS-REPO-LABEL
105500     END-EVALUATE.
105600     MOVE SPACES TO WS-REPO-INTERP.
105700     STRING 'REPO STRESS LEVEL ' DELIMITED BY SIZE
105800         WS-REPO-LABEL DELIMITED BY '  '
105900         INTO WS-REPO-INTERP.
106000     MOVE SPACES TO WS-REPO-STRATEGY.
106100     EVALUATE TRUE
106200         WHEN WS-REPO-LEVEL <= 1
106300             STRING 'HEALTHY MARKET' DELIMITED BY SIZE
106400                 INTO WS-REPO-STRATEGY
106500         WHEN WS-REPO-LEVEL <= 3
106600             STRING 'LIQUIDITY CONSTRAINING BANKS, FED MAY '
106700                 'SLOW/STOP QT' DELIMITED BY SIZE
106800                 INTO WS-REPO-STRATEGY
106900         WHEN WS-REPO-LEVEL <= 4
107000             STRING 'SHORT-END DOLLAR MARKET UNDER HIGH '
107100                 'PRESSURE' DELIMITED BY SIZE
107200                 INTO WS-REPO-STRATEGY
107300         WHEN OTHER
107400             STRING 'DANGER - SYSTEMIC EVENT RISK'
107500                 DELIMITED BY SIZE INTO WS-REPO-STRATEGY
107600     END-EVALUATE.
107700 1130-EXIT.
107800     EXIT.
107900*****************************************************************
108000*    1200 - U3 TGA MONITOR (WTREGEN)                            *
108100*****************************************************************
108200 1200-COMPUTE-TGA-MONITOR.
108300     MOVE 'N' TO WS-TGA-VALID-SW.
108400     IF WS-WTREGEN-COUNT > 0
108500         MOVE WTREGEN-ENTRY-DATE(WS-WTREGEN-COUNT)
108600             TO WS-TGA-LATEST-DATE
108700         MOVE WTREGEN-ENTRY-JULIAN(WS-WTREGEN-COUNT)
108800             TO WS-TGA-LATEST-JULIAN
108900         MOVE WTREGEN-ENTRY-VALUE(WS-WTREGEN-COUNT)
109000             TO WS-TGA-LATEST-VALUE
109100         MOVE 'N' TO WS-JOIN-FOUND-SW
109200         COMPUTE WS-YEARAGO-TARGET-JULIAN =
109300             WS-TGA-LATEST-JULIAN - 365
109400         PERFORM 1210-FIND-TGA-YEARAGO THRU 1210-EXIT
109500             VARYING WS-IX1 FROM WS-WTREGEN-COUNT BY -1
109600             UNTIL WS-IX1 < 1 OR WS-JOIN-FOUND-SW = 'Y'
109700         IF WS-JOIN-FOUND-SW = 'Y'
109800             MOVE 'Y' TO WS-TGA-VALID-SW
109900             IF WS-TGA-YEARAGO-VALUE = 0
110000                 STRING 'CANNOT COMPUTE' DELIMITED BY SIZE
110100                     INTO WS-TGA-INTERP
110200                 MOVE ZERO TO WS-TGA-YOY
110300             ELSE
110400                 COMPUTE WS-TGA-YOY ROUNDED =
110500                     ((WS-TGA-LATEST-VALUE - WS-TGA-YEARAGO-VALUE)
110600                          / WS-TGA-YEARAGO-VALUE) * 100
110700                 PERFORM 1220-SET-TGA-INTERPRETATION THRU 1220-EXIT
110800             END-IF
110900         END-IF
111000     END-IF.
111100 1200-EXIT.
111200     EXIT.
111300 1210-FIND-TGA-YEARAGO.
111400     IF WTREGEN-ENTRY-JULIAN(WS-IX1) NOT > WS-YEARAGO-TARGET-JULIAN
111500         MOVE WTREGEN-ENTRY-DATE(WS-IX1) TO WS-TGA-YEARAGO-DATE
111600         MOVE WTREGEN-ENTRY-VALUE(WS-IX1) TO WS-TGA-YEARAGO-VALUE
111700         MOVE 'Y' TO WS-JOIN-FOUND-SW
111800     END-IF.
111900 1210-EXIT.
112000     EXIT.
112100 1220-SET-TGA-INTERPRETATION.
112200     MOVE SPACES TO WS-TGA-INTERP.
112300     EVALUATE TRUE
112400         WHEN WS-TGA-YOY > 20
112500             STRING 'LARGE CASH DRAIN FROM BANKING SYSTEM, '
112600                 'RISK-NEGATIVE' DELIMITED BY SIZE
112700                 INTO WS-TGA-INTERP
112800         WHEN WS-TGA-YOY > 0
112900             STRING 'MILDLY LIQUIDITY-NEGATIVE' DELIMITED BY SIZE
113000                 INTO WS-TGA-INTERP
113100         WHEN WS-TGA-YOY < -20
113200             STRING 'CASH RETURNING TO PRIVATE SECTOR, '
113300                 'LIQUIDITY-POSITIVE' DELIMITED BY SIZE
113400                 INTO WS-TGA-INTERP
113500         WHEN OTHER
113600             STRING 'NEUTRAL' DELIMITED BY SIZE INTO WS-TGA-INTERP
113700     END-EVALUATE.
113800 1220-EXIT.
113900     EXIT.
114000*****************************************************************
114100*    1300 - U4 RRP MONITOR (RRPONTSYD)                          *
114200*****************************************************************
114300 1300-COMPUTE-RRP-MONITOR.
114400     MOVE 'N' TO WS-RRP-VALID-SW.
114500     IF WS-RRP-COUNT > 0
114600         MOVE RRP-ENTRY-DATE(WS-RRP-COUNT) TO WS-RRPM-LATEST-DATE
114700         MOVE RRP-ENTRY-JULIAN(WS-RRP-COUNT)
114800             TO WS-RRPM-LATEST-JULIAN
114900         MOVE RRP-ENTRY-VALUE(WS-RRP-COUNT) TO WS-RRPM-LATEST-VALUE
115000         MOVE 'N' TO WS-JOIN-FOUND-SW
115100         COMPUTE WS-YEARAGO-TARGET-JULIAN =
115200             WS-RRPM-LATEST-JULIAN - 365
115300         PERFORM 1310-FIND-RRP-YEARAGO THRU 1310-EXIT
115400             VARYING WS-IX1 FROM WS-RRP-COUNT BY -1
115500             UNTIL WS-IX1 < 1 OR WS-JOIN-FOUND-SW = 'Y'
115600         IF WS-JOIN-FOUND-SW = 'Y'
115700             MOVE 'Y' TO WS-RRP-VALID-SW
115800             IF WS-RRPM-YEARAGO-VALUE = 0
115900                 STRING 'CANNOT COMPUTE' DELIMITED BY SIZE
116000                     INTO WS-RRPM-INTERP
116100                 MOVE ZERO TO WS-RRPM-YOY
116200             ELSE
116300                 COMPUTE WS-RRPM-YOY ROUNDED =
116400                     ((WS-RRPM-LATEST-VALUE
116500                          - WS-RRPM-YEARAGO-VALUE)
116600                          / WS-RRPM-YEARAGO-VALUE) * 100
116700                 PERFORM 1320-SET-RRP-INTERPRETATION THRU 1320-EXIT
116800             END-IF
116900         END-IF
117000     END-IF.
117100 1300-EXIT.
117200     EXIT.
117300 1310-FIND-RRP-YEARAGO.
117400     IF RRP-ENTRY-JULIAN(WS-IX1) NOT > WS-YEARAGO-TARGET-JULIAN
117500         MOVE RRP-ENTRY-DATE(WS-IX1) TO WS-RRPM-YEARAGO-DATE
117600         MOVE RRP-ENTRY-VALUE(WS-IX1) TO WS-RRPM-YEARAGO-VALUE
117700         MOVE 'Y' TO WS-JOIN-FOUND-SW
117800     END-IF.
117900 1310-EXIT.
118000     EXIT.
118100 1320-SET-RRP-INTERPRETATION.
118200     MOVE SPACES TO WS-RRPM-INTERP.
118300     EVALUATE TRUE
118400         WHEN WS-RRPM-YOY < -70
118500             STRING 'BIG DRAWDOWN, RISK-ASSET-POSITIVE'
118600                 DELIMITED BY SIZE INTO WS-RRPM-INTERP
118700         WHEN WS-RRPM-YOY < 0
118800             STRING 'RELEASING SOME LIQUIDITY' DELIMITED BY SIZE
118900                 INTO WS-RRPM-INTERP
119000         WHEN WS-RRPM-YOY > 50
119100             STRING 'CASH PARKED AT THE CENTRAL BANK, '
119200                 'LIQUIDITY TIGHT' DELIMITED BY SIZE
119300                 INTO WS-RRPM-INTERP
119400         WHEN OTHER
119500             STRING 'NEUTRAL' DELIMITED BY SIZE
119600                 INTO WS-RRPM-INTERP
119700     END-EVALUATE.
119800 1320-EXIT.
119900     EXIT.
120000*****************************************************************
120100*    1400 - U5 CENTRAL-BANK BALANCE-SHEET MONITOR (WALCL)       *
120200*****************************************************************
120300 1400-COMPUTE-FEDBS-MONITOR.
120400     MOVE 'N' TO WS-FEDBS-VALID-SW.
120500     IF WS-WALCL-COUNT > 0
120600         MOVE WALCL-ENTRY-DATE(WS-WALCL-COUNT)
120700             TO WS-FEDBS-LATEST-DATE
120800         MOVE WALCL-ENTRY-JULIAN(WS-WALCL-COUNT)
120900             TO WS-FEDBS-LATEST-JULIAN
121000         MOVE WALCL-ENTRY-VALUE(WS-WALCL-COUNT)
121100             TO WS-FEDBS-LATEST-VALUE
121200         MOVE 'N' TO WS-JOIN-FOUND-SW
121300         COMPUTE WS-YEARAGO-TARGET-JULIAN =
121400             WS-FEDBS-LATEST-JULIAN - 365
121500         PERFORM 1410-FIND-FEDBS-YEARAGO THRU 1410-EXIT
121600             VARYING WS-IX1 FROM WS-WALCL-COUNT BY -1
121700             UNTIL WS-IX1 < 1 OR WS-JOIN-FOUND-SW = 'Y'
121800         IF WS-JOIN-FOUND-SW = 'Y'
121900             MOVE 'Y' TO WS-FEDBS-VALID-SW
122000             IF WS-FEDBS-YEARAGO-VALUE = 0
122100                 STRING 'CANNOT COMPUTE' DELIMITED BY SIZE
122200                     INTO WS-FEDBS-INTERP
122300                 MOVE ZERO TO WS-FEDBS-YOY
122400             ELSE
122500                 COMPUTE WS-FEDBS-YOY ROUNDED =
122600                     ((WS-FEDBS-LATEST-VALUE
122700                          - WS-FEDBS-YEARAGO-VALUE)
122800                          / WS-FEDBS-YEARAGO-VALUE) * 100
122900                 PERFORM 1420-SET-FEDBS-INTERPRETATION
123000                     THRU 1420-EXIT
123100             END-IF
123200         END-IF
123300     END-IF.
123400 1400-EXIT.
123500     EXIT.
123600 1410-FIND-FEDBS-YEARAGO.
123700     IF WALCL-ENTRY-JULIAN(WS-IX1) NOT > WS-YEARAGO-TARGET-JULIAN
123800         MOVE WALCL-ENTRY-DATE(WS-IX1) TO WS-FEDBS-YEARAGO-DATE
123900         MOVE WALCL-ENTRY-VALUE(WS-IX1) TO WS-FEDBS-YEARAGO-VALUE
124000         MOVE 'Y' TO WS-JOIN-FOUND-SW
124100     END-IF.
124200 1410-EXIT.
124300     EXIT.
124400 1420-SET-FEDBS-INTERPRETATION.
124500     MOVE SPACES TO WS-FEDBS-INTERP.
124600     EVALUATE TRUE
124700         WHEN WS-FEDBS-YOY > 5
124800             STRING 'EXPANSION / QE-LIKE EASING'
124900                 DELIMITED BY SIZE INTO WS-FEDBS-INTERP
125000         WHEN WS-FEDBS-YOY > -2
125100             STRING 'ROUGHLY FLAT, NEUTRAL' DELIMITED BY SIZE
125200                 INTO WS-FEDBS-INTERP
125300         WHEN OTHER
125400             STRING 'QT DRAIN CONTINUING' DELIMITED BY SIZE
125500                 INTO WS-FEDBS-INTERP
125600     END-EVALUATE.
125700 1420-EXIT.
125800     EXIT.
125900*****************************************************************
126000*    1500 - U6 YIELD-CURVE MONITOR (DGS2 - DGS10)               *
126100*****************************************************************
126200 1500-COMPUTE-YIELD-CURVE.
126300     MOVE 'N' TO WS-YC-VALID-SW.
126400     MOVE 'N' TO WS-JOIN-FOUND-SW.
126500     IF WS-DGS2-COUNT > 0
126600         PERFORM 1510-SCAN-LATEST-COMMON-YC THRU 1510-EXIT
126700             VARYING WS-IX1 FROM WS-DGS2-COUNT BY -1
126800             UNTIL WS-IX1 < 1 OR WS-JOIN-FOUND-SW = 'Y'
126900     END-IF.
127000     IF WS-JOIN-FOUND-SW = 'Y'
127100         MOVE 'Y' TO WS-YC-VALID-SW
127200         COMPUTE WS-YC-SPREAD =
127300             WS-YC-2YR-VALUE - WS-YC-10YR-VALUE
127400         PERFORM 1520-SET-YC-INTERPRETATION THRU 1520-EXIT
127500     END-IF.
127600 1500-EXIT.
127700     EXIT.
127800 1510-SCAN-LATEST-COMMON-YC.
127900     MOVE DGS2-ENTRY-DATE(WS-IX1) TO WS-JOIN-DATE.
128000     PERFORM 8230-SEARCH-DGS10-BY-DATE THRU 8230-EXIT.
128100     IF WS-JOIN-FOUND-SW = 'Y'
128200         MOVE DGS2-ENTRY-DATE(WS-IX1) TO WS-YC-LATEST-DATE
128300         MOVE DGS2-ENTRY-VALUE(WS-IX1) TO WS-YC-2YR-VALUE
128400         MOVE WS-JOIN-FOUND-VALUE TO WS-YC-10YR-VALUE
128500     END-IF.
128600 1510-EXIT.
128700     EXIT.
128800 1520-SET-YC-INTERPRETATION.
128900     MOVE SPACES TO WS-YC-INTERP.
129000     EVALUATE TRUE
129100         WHEN WS-YC-SPREAD < -0.75
129200             STRING 'DEEP INVERSION, ELEVATED RECESSION ODDS'
129300                 DELIMITED BY SIZE INTO WS-YC-INTERP
129400         WHEN WS-YC-SPREAD < 0
129500             STRING 'INVERTED, RECESSION CONCERNS'
129600                 DELIMITED BY SIZE INTO WS-YC-INTERP
129700         WHEN WS-YC-SPREAD < 0.4
129800             STRING 'JUST RE-NORMALISED, ECONOMY IMPROVING'
129900                 DELIMITED BY SIZE INTO WS-YC-INTERP
130000         WHEN OTHER
130100             STRING 'STRONGLY NORMALISED, RISK-ON'
130200                 DELIMITED BY SIZE INTO WS-YC-INTERP
130300     END-EVALUATE.
130400 1520-EXIT.
130500     EXIT.
130600*****************************************************************
130700*    1600 - U7 CDS MONITOR (INTERPRETATION ONLY)                *
130800*****************************************************************
130900 1600-COMPUTE-CDS-MONITOR.
131000     IF WS-CDS-IS-PRESENT
131100         MOVE SPACES TO WS-CDS-INTERP
131200         EVALUATE TRUE
131300             WHEN WS-CDS-WORK-VALUE > 80
131400                 STRING 'SOVEREIGN DEFAULT RISK ELEVATED '
131500                     '(DANGER ZONE)' DELIMITED BY SIZE
131600                     INTO WS-CDS-INTERP
131700             WHEN WS-CDS-WORK-VALUE > 60
131800                 STRING 'ABOVE HISTORICAL NORM, WATCH DEBT '
131900                     'CEILING / FISCAL STRESS' DELIMITED BY SIZE
132000                     INTO WS-CDS-INTERP
132100             WHEN WS-CDS-WORK-VALUE > 40
132200                 STRING 'SLIGHTLY HIGH, MILD CONCERN'
132300                     DELIMITED BY SIZE INTO WS-CDS-INTERP
132400             WHEN OTHER
132500                 STRING 'NORMAL, SOVEREIGN RISK CONTAINED'
132600                     DELIMITED BY SIZE INTO WS-CDS-INTERP
132700         END-EVALUATE
132800     END-IF.
132900 1600-EXIT.
133000     EXIT.
133100*****************************************************************
133200*    1700 - U8 MARKET-CYCLE CLASSIFIER                          *
133300*****************************************************************
133400 1700-CLASSIFY-CYCLE-STAGE.
133500     MOVE SPACES TO WS-CYCLE-STAGE-NAME.
133600     MOVE SPACES TO WS-CYCLE-LABEL.
133700     MOVE SPACES TO WS-CYCLE-DESC.
133800     MOVE SPACES TO WS-CYCLE-ADVICE.
133900     MOVE 'N' TO WS-CYCLE-RANK-VALID-SW.
134000     IF WS-NL-IS-VALID AND WS-REPO-IS-VALID AND WS-YC-IS-VALID
134100         EVALUATE TRUE
134200             WHEN WS-NL-YOY <= -5 AND WS-REPO-LEVEL >= 3
134300                 MOVE 'Capitulation Bear   ' TO WS-CYCLE-STAGE-NAME
134400                 STRING '10-30% EXPOSURE' DELIMITED BY SIZE
134500                     INTO WS-CYCLE-ADVICE
134600                 MOVE 0 TO WS-CYCLE-RANK
134700             WHEN WS-NL-YOY <= -5
134800                 MOVE 'Early/Mid Bear      ' TO WS-CYCLE-STAGE-NAME
134900                 STRING '20-40% EXPOSURE' DELIMITED BY SIZE
135000                     INTO WS-CYCLE-ADVICE
135100                 MOVE 1 TO WS-CYCLE-RANK
135200             WHEN WS-NL-YOY <= 0 AND WS-REPO-LEVEL <= 2
135300                 MOVE 'Transition          ' TO WS-CYCLE-STAGE-NAME
135400                 STRING '30-50% EXPOSURE' DELIMITED BY SIZE
135500                     INTO WS-CYCLE-ADVICE
135600                 MOVE 3 TO WS-CYCLE-RANK
135700             WHEN WS-NL-YOY <= 0
135800                 MOVE 'Stress Transition   ' TO WS-CYCLE-STAGE-NAME
135900                 STRING '20-40% EXPOSURE' DELIMITED BY SIZE
136000                     INTO WS-CYCLE-ADVICE
136100                 MOVE 2 TO WS-CYCLE-RANK
136200             WHEN WS-NL-YOY <= 5 AND WS-YC-SPREAD < 0
136300                 MOVE 'Early Bull          ' TO WS-CYCLE-STAGE-NAME
136400                 STRING '50-70% EXPOSURE' DELIMITED BY SIZE
136500                     INTO WS-CYCLE-ADVICE
136600                 MOVE 5 TO WS-CYCLE-RANK
136700             WHEN WS-NL-YOY <= 5
136800                 MOVE 'Late Transition     ' TO WS-CYCLE-STAGE-NAME
136900                 STRING '40-60% EXPOSURE' DELIMITED BY SIZE
137000                     INTO WS-CYCLE-ADVICE
137100                 MOVE 4 TO WS-CYCLE-RANK
137200             WHEN WS-NL-YOY <= 15 AND WS-REPO-LEVEL <= 2
137300                 MOVE 'Mid Bull            ' TO WS-CYCLE-STAGE-NAME
137400                 STRING '70-100% EXPOSURE' DELIMITED BY SIZE
137500                     INTO WS-CYCLE-ADVICE
137600                 MOVE 6 TO WS-CYCLE-RANK
137700             WHEN WS-NL-YOY <= 15
137800                 MOVE 'Volatile Bull       ' TO WS-CYCLE-STAGE-NAME
137900                 STRING '60-80% EXPOSURE' DELIMITED BY SIZE
138000                     INTO WS-CYCLE-ADVICE
138100                 MOVE 7 TO WS-CYCLE-RANK
138200             WHEN OTHER
138300                 MOVE 'Late Bull           ' TO WS-CYCLE-STAGE-NAME
138400                 STRING 'REDUCE TO 40-60% EXPOSURE'
138500                     DELIMITED BY SIZE INTO WS-CYCLE-ADVICE
138600                 MOVE 8 TO WS-CYCLE-RANK
138700         END-EVALUATE
138800         MOVE 'Y' TO WS-CYCLE-RANK-VALID-SW
138900         MOVE WS-CYCLE-STAGE-NAME TO WS-CYCLE-LABEL
139000     ELSE
139100         MOVE 'Unknown             ' TO WS-CYCLE-STAGE-NAME
139200         STRING 'CYCLE UNCLEAR' DELIMITED BY SIZE
139300             INTO WS-CYCLE-DESC
139400         STRING 'NEUTRAL ADVICE - INSUFFICIENT SIGNAL'
139500             DELIMITED BY SIZE INTO WS-CYCLE-ADVICE
139600         MOVE 'Unknown             ' TO WS-CYCLE-LABEL
139700     END-IF.
139800 1700-EXIT.
139900     EXIT.
140000*****************************************************************
140100*    1800 - U9 ESCAPE-TOP SIGNAL                                *
140200*****************************************************************
140300 1800-COMPUTE-ESCAPE-SIGNAL.
140400     MOVE ZERO TO WS-ESCAPE-FLAG-COUNT.
140500     IF WS-NL-IS-VALID AND WS-REPO-IS-VALID AND WS-YC-IS-VALID
140600         IF WS-NL-YOY > 10
140700             ADD 1 TO WS-ESCAPE-FLAG-COUNT
140800         END-IF
140900         IF WS-REPO-LEVEL >= 3
141000             ADD 1 TO WS-ESCAPE-FLAG-COUNT
141100         END-IF
141200         IF WS-YC-SPREAD > -0.1
141300             ADD 1 TO WS-ESCAPE-FLAG-COUNT
141400         END-IF
141500         IF WS-NL-YOY < 2
141600             ADD 1 TO WS-ESCAPE-FLAG-COUNT
141700         END-IF
141800         EVALUATE TRUE
141900             WHEN WS-ESCAPE-FLAG-COUNT >= 2
142000                 MOVE 'RED   ' TO WS-ESCAPE-SIGNAL
142100                 STRING 'ACTIVATE ESCAPE-TOP STRATEGY'
142200                     DELIMITED BY SIZE INTO WS-ESCAPE-TEXT
142300             WHEN WS-ESCAPE-FLAG-COUNT = 1
142400                 MOVE 'YELLOW' TO WS-ESCAPE-SIGNAL
142500                 STRING 'WATCH PEAK RISK' DELIMITED BY SIZE
142600                     INTO WS-ESCAPE-TEXT
142700             WHEN OTHER
142800                 MOVE 'GREEN ' TO WS-ESCAPE-SIGNAL
142900                 STRING 'DO NOT ESCAPE' DELIMITED BY SIZE
143000                     INTO WS-ESCAPE-TEXT
143100         END-EVALUATE
143200     ELSE
143300         MOVE 'YELLOW' TO WS-ESCAPE-SIGNAL
143400         STRING 'INSUFFICIENT SIGNAL' DELIMITED BY SIZE
143500             INTO WS-ESCAPE-TEXT
143600     END-IF.
143700 1800-EXIT.
143800     EXIT.
143900*****************************************************************
144000*    1900 - U10 MARKET RISK SCORE                               *
144100*****************************************************************
144200 1900-COMPUTE-RISK-SCORE.
144300     MOVE 'N' TO WS-RISK-VALID-SW.
144400     IF WS-NL-IS-VALID AND WS-REPO-IS-VALID AND WS-YC-IS-VALID
144500         MOVE 'Y' TO WS-RISK-VALID-SW
144600         EVALUATE TRUE
144700             WHEN WS-NL-YOY <= -10   MOVE 80 TO WS-RISK-LIQ-COMP
144800             WHEN WS-NL-YOY <= -5    MOVE 65 TO WS-RISK-LIQ-COMP
144900             WHEN WS-NL-YOY <= 0     MOVE 55 TO WS-RISK-LIQ-COMP
145000             WHEN WS-NL-YOY <= 5     MOVE 40 TO WS-RISK-LIQ-COMP
145100             WHEN WS-NL-YOY <= 15    MOVE 30 TO WS-RISK-LIQ-COMP
145200             WHEN OTHER              MOVE 60 TO WS-RISK-LIQ-COMP
145300         END-EVALUATE
145400         EVALUATE TRUE
145500             WHEN WS-REPO-LEVEL <= 0 MOVE 20 TO WS-RISK-REPO-COMP
145600             WHEN WS-REPO-LEVEL = 1  MOVE 30 TO WS-RISK-REPO-COMP
145700             WHEN WS-REPO-LEVEL = 2  MOVE 45 TO WS-RISK-REPO-COMP
145800             WHEN WS-REPO-LEVEL = 3  MOVE 65 TO WS-RISK-REPO-COMP
145900             WHEN OTHER              MOVE 80 TO WS-RISK-REPO-COMP
146000         END-EVALUATE
146100         EVALUATE TRUE
146200             WHEN WS-YC-SPREAD < -0.5 MOVE 50 TO WS-RISK-CURVE-COMP
146300             WHEN WS-YC-SPREAD < 0    MOVE 55 TO WS-RISK-CURVE-COMP
146400             WHEN WS-YC-SPREAD < 0.5  MOVE 65 TO WS-RISK-CURVE-COMP
146500             WHEN OTHER               MOVE 75 TO WS-RISK-CURVE-COMP
146600         END-EVALUATE
146700         COMPUTE WS-RISK-SCORE ROUNDED =
146800             (WS-RISK-LIQ-COMP + WS-RISK-REPO-COMP
146900                 + WS-RISK-CURVE-COMP) / 3
147000         IF WS-RISK-SCORE > 100
147100             MOVE 100 TO WS-RISK-SCORE
147200         END-IF
147300         IF WS-RISK-SCORE < 0
147400             MOVE 0 TO WS-RISK-SCORE
147500         END-IF
147600         EVALUATE TRUE
147700             WHEN WS-RISK-SCORE < 35
147800                 MOVE 'LOW       ' TO WS-RISK-BAND
147900                 STRING 'LOW RISK' DELIMITED BY SIZE
148000                     INTO WS-RISK-COMMENT
148100             WHEN WS-RISK-SCORE < 60
148200                 MOVE 'NEUTRAL   ' TO WS-RISK-BAND
148300                 STRING 'NEUTRAL' DELIMITED BY SIZE
148400                     INTO WS-RISK-COMMENT
148500             WHEN WS-RISK-SCORE < 80
148600                 MOVE 'ELEVATED  ' TO WS-RISK-BAND
148700                 STRING 'ELEVATED RISK' DELIMITED BY SIZE
148800                     INTO WS-RISK-COMMENT
148900             WHEN OTHER
149000                 MOVE 'EXTREME   ' TO WS-RISK-BAND
149100                 STRING 'EXTREME RISK' DELIMITED BY SIZE
149200                     INTO WS-RISK-COMMENT
149300         END-EVALUATE
149400     END-IF.
149500 1900-EXIT.
149600     EXIT.
149700*****************************************************************
149800*    2000 - U11 DYNAMIC THREE-PHRASE SUMMARY                    *
149900*****************************************************************
150000 2000-BUILD-DYNAMIC-SUMMARY.
150100     EVALUATE TRUE
150200         WHEN NOT WS-NL-IS-VALID
150300             MOVE 'UNCLEAR   ' TO WS-SUMMARY-LIQ-PHRASE
150400         WHEN WS-NL-YOY > 5
150500             MOVE 'AMPLE     ' TO WS-SUMMARY-LIQ-PHRASE
150600         WHEN WS-NL-YOY > -5
150700             MOVE 'NEUTRAL   ' TO WS-SUMMARY-LIQ-PHRASE
150800         WHEN OTHER
150900             MOVE 'TIGHT     ' TO WS-SUMMARY-LIQ-PHRASE
151000     END-EVALUATE.
151100     EVALUATE TRUE
151200         WHEN NOT WS-REPO-IS-VALID
151300             MOVE 'UNCLEAR        ' TO WS-SUMMARY-STRESS-PHRASE
151400         WHEN WS-REPO-LEVEL <= 1
151500             MOVE 'LOW            ' TO WS-SUMMARY-STRESS-PHRASE
151600         WHEN WS-REPO-LEVEL = 2
151700             MOVE 'SLIGHTLY UP    ' TO WS-SUMMARY-STRESS-PHRASE
151800         WHEN WS-REPO-LEVEL = 3
151900             MOVE 'HEATING        ' TO WS-SUMMARY-STRESS-PHRASE
152000         WHEN OTHER
152100             MOVE 'HIGH           ' TO WS-SUMMARY-STRESS-PHRASE
152200     END-EVALUATE.
152300     EVALUATE TRUE
152400         WHEN NOT WS-YC-IS-VALID
152500             STRING 'UNCLEAR' DELIMITED BY SIZE
152600                 INTO WS-SUMMARY-CYCLE-PHRASE
152700         WHEN WS-YC-SPREAD < -0.5
152800             STRING 'HIGH RECESSION RISK (DEEP INVERSION)'
152900                 DELIMITED BY SIZE INTO WS-SUMMARY-CYCLE-PHRASE
153000         WHEN WS-YC-SPREAD < 0
153100             STRING 'WEAK (INVERTED)' DELIMITED BY SIZE
153200                 INTO WS-SUMMARY-CYCLE-PHRASE
153300         WHEN WS-YC-SPREAD < 0.5
153400             STRING 'RECOVERING' DELIMITED BY SIZE
153500                 INTO WS-SUMMARY-CYCLE-PHRASE
153600         WHEN OTHER
153700             STRING 'STRONG' DELIMITED BY SIZE
153800                 INTO WS-SUMMARY-CYCLE-PHRASE
153900     END-EVALUATE.
154000     MOVE SPACES TO WS-SUMMARY-LINE.
154100     STRING 'LIQUIDITY IS ' DELIMITED BY SIZE
154200         WS-SUMMARY-LIQ-PHRASE DELIMITED BY '  '
154300         ', REPO STRESS IS ' DELIMITED BY SIZE
154400         WS-SUMMARY-STRESS-PHRASE DELIMITED BY '  '
154500         ', ECONOMIC OUTLOOK IS ' DELIMITED BY SIZE
154600         WS-SUMMARY-CYCLE-PHRASE DELIMITED BY SIZE
154700         INTO WS-SUMMARY-LINE.
154800 2000-EXIT.
154900     EXIT.
155000*****************************************************************
155100*    2100 - U12 TREND / CYCLE-SHIFT SECTIONS                    *
155200*****************************************************************
155300 2100-BUILD-TREND-SECTIONS.
155400     MOVE SPACES TO WS-TREND-7-LINE-1 WS-TREND-7-LINE-2
155500         WS-TREND-7-LINE-3.
155600     MOVE SPACES TO WS-TREND-30-LINE-1 WS-TREND-30-LINE-2
155700         WS-TREND-30-LINE-3.
155800     MOVE SPACES TO WS-CYCLE-SHIFT-LINE.
155900     IF WS-HIST-COUNT > 0
156000         COMPUTE WS-REF-TARGET-JULIAN = WS-TODAY-JULIAN - 7
156100         PERFORM 2110-FIND-REFERENCE-ENTRY THRU 2110-EXIT
156200         IF WS-REF7-WAS-FOUND
156300             PERFORM 2113-DEFAULT-REF7-TO-TODAY THRU 2113-EXIT
156400             COMPUTE WS-TREND-NL-DELTA-7 ROUNDED =
156500                 WS-NL-YOY - WS-REF7-NL-YOY
156600             COMPUTE WS-TREND-REPO-DELTA-7 =
156700                 WS-REPO-LEVEL - WS-REF7-REPO-LV
156800             COMPUTE WS-TREND-YC-DELTA-7 ROUNDED =
156900                 WS-YC-SPREAD - WS-REF7-YC-SPRD
157000             PERFORM 2115-FORMAT-7-DAY-LINES THRU 2115-EXIT
157100         ELSE
157200             STRING 'INSUFFICIENT HISTORY' DELIMITED BY SIZE
157300                 INTO WS-TREND-7-LINE-1
157400         END-IF
157500         COMPUTE WS-REF-TARGET-JULIAN = WS-TODAY-JULIAN - 30
157600         PERFORM 2110-FIND-REFERENCE-ENTRY THRU 2110-EXIT
157700         IF WS-REF30-WAS-FOUND
157800             PERFORM 2117-FORMAT-30-DAY-LINES THRU 2117-EXIT
157900         ELSE
158000             STRING 'INSUFFICIENT HISTORY' DELIMITED BY SIZE
158100                 INTO WS-TREND-30-LINE-1
158200         END-IF
158300         PERFORM 2119-BUILD-CYCLE-SHIFT-LINE THRU 2119-EXIT
158400     ELSE
158500         STRING 'INSUFFICIENT HISTORY' DELIMITED BY SIZE
158600             INTO WS-TREND-7-LINE-1
158700         STRING 'INSUFFICIENT HISTORY' DELIMITED BY SIZE
158800             INTO WS-TREND-30-LINE-1
158900         STRING 'INSUFFICIENT HISTORY' DELIMITED BY SIZE
159000             INTO WS-CYCLE-SHIFT-LINE
159100     END-IF.
159200 2100-EXIT.
159300     EXIT.
159400 2110-FIND-REFERENCE-ENTRY.
159500     MOVE 'N' TO WS-REF7-FOUND-SW.
159600     MOVE 'N' TO WS-REF30-FOUND-SW.
159700     MOVE 999999999 TO WS-REF-BEST-DIFF.
159800     PERFORM 2112-TEST-ONE-HIST-ENTRY THRU 2112-EXIT
159900         VARYING WS-IX3 FROM 1 BY 1
160000         UNTIL WS-IX3 > WS-HIST-COUNT.
160100 2110-EXIT.
160200     EXIT.
160300 2112-TEST-ONE-HIST-ENTRY.
160400     IF HIST-TAB-JULIAN(WS-IX3) NOT < WS-REF-TARGET-JULIAN
160500         COMPUTE WS-DIFF-JULIAN =
160600             HIST-TAB-JULIAN(WS-IX3) - WS-REF-TARGET-JULIAN
160700     ELSE
160800         COMPUTE WS-DIFF-JULIAN =
160900             WS-REF-TARGET-JULIAN - HIST-TAB-JULIAN(WS-IX3)
161000     END-IF.
161100     IF WS-DIFF-JULIAN < WS-REF-BEST-DIFF
161200         MOVE WS-DIFF-JULIAN TO WS-REF-BEST-DIFF
161300         IF WS-REF-TARGET-JULIAN = WS-TODAY-JULIAN - 7
161400             MOVE HIST-TAB-DATE(WS-IX3)   TO WS-REF7-DATE
161500             MOVE HIST-TAB-NL-YOY(WS-IX3) TO WS-REF7-NL-YOY
161600             MOVE HIST-TAB-REPO-LV(WS-IX3) TO WS-REF7-REPO-LV
161700             MOVE HIST-TAB-YC-SPRD(WS-IX3) TO WS-REF7-YC-SPRD
161800             MOVE HIST-TAB-NL-VALID-SW(WS-IX3)
161900                 TO WS-REF7-NL-VALID-SW
162000             MOVE HIST-TAB-REPO-VALID-SW(WS-IX3)
162100                 TO WS-REF7-REPO-VALID-SW
162200             MOVE HIST-TAB-YC-VALID-SW(WS-IX3)
162300                 TO WS-REF7-YC-VALID-SW
162400             MOVE HIST-TAB-STAGE(WS-IX3)  TO WS-REF7-STAGE
162500             MOVE HIST-TAB-LABEL(WS-IX3)  TO WS-REF7-LABEL
162600             MOVE 'Y' TO WS-REF7-FOUND-SW
162700         ELSE
162800             MOVE HIST-TAB-DATE(WS-IX3)   TO WS-REF30-DATE
162900             MOVE HIST-TAB-NL-YOY(WS-IX3) TO WS-REF30-NL-YOY
163000             MOVE HIST-TAB-REPO-LV(WS-IX3) TO WS-REF30-REPO-LV
163100             MOVE HIST-TAB-YC-SPRD(WS-IX3) TO WS-REF30-YC-SPRD
163200             MOVE HIST-TAB-NL-VALID-SW(WS-IX3)
163300                 TO WS-REF30-NL-VALID-SW
163400             MOVE HIST-TAB-REPO-VALID-SW(WS-IX3)
163500                 TO WS-REF30-REPO-VALID-SW
163600             MOVE HIST-TAB-YC-VALID-SW(WS-IX3)
163700                 TO WS-REF30-YC-VALID-SW
163800             MOVE HIST-TAB-STAGE(WS-IX3)  TO WS-REF30-STAGE
163900             MOVE HIST-TAB-LABEL(WS-IX3)  TO WS-REF30-LABEL
164000             MOVE 'Y' TO WS-REF30-FOUND-SW
164100         END-IF
164200     END-IF.
164300 2112-EXIT.
164400     EXIT.
164500*    2113 - DESK RULE:  IF THE 7-DAY-AGO SNAPSHOT WAS TAKEN ON  *
164600*    A DAY A GIVEN MONITOR WAS DOWN, THE STORED READING IS A    *
164700*    PLACEHOLDER ZERO, NOT A REAL READING.  DEFAULT THE MISSING *
164800*    REFERENCE FIELD TO TODAY'S OWN VALUE SO ITS DELTA COMES    *
164900*    OUT FLAT INSTEAD OF FALSELY SIGNALLING A MOVE.  REQ        *
165000*    MR-0166.  SGK 09/08/17.                                    *
165100 2113-DEFAULT-REF7-TO-TODAY.
165200     IF NOT WS-REF7-NL-IS-VALID
165300         MOVE WS-NL-YOY TO WS-REF7-NL-YOY
165400     END-IF.
165500     IF NOT WS-REF7-REPO-IS-VALID
165600         MOVE WS-REPO-LEVEL TO WS-REF7-REPO-LV
165700     END-IF.
165800     IF NOT WS-REF7-YC-IS-VALID
165900         MOVE WS-YC-SPREAD TO WS-REF7-YC-SPRD
166000     END-IF.
166100 2113-EXIT.
166200     EXIT.
166300 2115-FORMAT-7-DAY-LINES.
166400     MOVE SPACES TO WS-TREND-7-LINE-1.
166500     EVALUATE TRUE
166600         WHEN WS-TREND-NL-DELTA-7 > 0.1
166700             STRING 'NL YOY IMPROVING (UP)' DELIMITED BY SIZE
166800                 INTO WS-TREND-7-LINE-1
166900         WHEN WS-TREND-NL-DELTA-7 < -0.1
167000             STRING 'NL YOY DETERIORATING (DOWN)'
167100                 DELIMITED BY SIZE INTO WS-TREND-7-LINE-1
167200         WHEN OTHER
167300             STRING 'NL YOY FLAT' DELIMITED BY SIZE
167400                 INTO WS-TREND-7-LINE-1
167500     END-EVALUATE.
167600     MOVE SPACES TO WS-TREND-7-LINE-2.
167700     EVALUATE TRUE
167800         WHEN WS-TREND-REPO-DELTA-7 < 0
167900             STRING 'REPO PRESSURE DOWN (DOWN)' DELIMITED BY SIZE
168000                 INTO WS-TREND-7-LINE-2
168100         WHEN WS-TREND-REPO-DELTA-7 > 0
168200             STRING 'REPO PRESSURE UP (UP)' DELIMITED BY SIZE
168300                 INTO WS-TREND-7-LINE-2
168400         WHEN OTHER
168500             STRING 'REPO PRESSURE FLAT' DELIMITED BY SIZE
168600                 INTO WS-TREND-7-LINE-2
168700     END-EVALUATE.
168800     MOVE SPACES TO WS-TREND-7-LINE-3.
168900     EVALUATE TRUE
169000         WHEN WS-TREND-YC-DELTA-7 > 0.02
169100             STRING 'CURVE NARROWING (UP)' DELIMITED BY SIZE
169200                 INTO WS-TREND-7-LINE-3
169300         WHEN WS-TREND-YC-DELTA-7 < -0.02
169400             STRING 'CURVE WIDENING (DOWN)' DELIMITED BY SIZE
169500                 INTO WS-TREND-7-LINE-3
169600         WHEN OTHER
169700             STRING 'CURVE FLAT' DELIMITED BY SIZE
169800                 INTO WS-TREND-7-LINE-3
169900     END-EVALUATE.
170000 2115-EXIT.
170100     EXIT.
170200 2117-FORMAT-30-DAY-LINES.
170300     MOVE WS-REF30-NL-YOY TO WS-EDIT-PCT-5.
170400     MOVE SPACES TO WS-TREND-30-LINE-1.
170500     STRING 'NL YOY  FROM ' DELIMITED BY SIZE
170600         WS-EDIT-PCT-5 DELIMITED BY SIZE
170700         ' TO ' DELIMITED BY SIZE
170800         INTO WS-TREND-30-LINE-1.
170900     MOVE WS-NL-YOY TO WS-EDIT-PCT-5.
171000     STRING WS-TREND-30-LINE-1 DELIMITED BY '  '
171100         WS-EDIT-PCT-5 DELIMITED BY SIZE
171200         INTO WS-TREND-30-LINE-1.
171300     MOVE SPACES TO WS-TREND-30-LINE-2.
171400     STRING 'REPO LEVEL FROM ' DELIMITED BY SIZE
171500         WS-REF30-REPO-LV DELIMITED BY SIZE
171600         ' TO ' DELIMITED BY SIZE
171700         WS-REPO-LEVEL DELIMITED BY SIZE
171800         INTO WS-TREND-30-LINE-2.
171900     MOVE WS-REF30-YC-SPRD TO WS-EDIT-PCT-3.
172000     MOVE SPACES TO WS-TREND-30-LINE-3.
172100     STRING 'CURVE SPREAD FROM ' DELIMITED BY SIZE
172200         WS-EDIT-PCT-3 DELIMITED BY SIZE
172300         ' TO ' DELIMITED BY SIZE
172400         INTO WS-TREND-30-LINE-3.
172500     MOVE WS-YC-SPREAD TO WS-EDIT-PCT-3.
172600     STRING WS-TREND-30-LINE-3 DELIMITED BY '  '
172700         WS-EDIT-PCT-3 DELIMITED BY SIZE
172800         INTO WS-TREND-30-LINE-3.
172900 2117-EXIT.
173000     EXIT.
173100 2119-BUILD-CYCLE-SHIFT-LINE.
173200     MOVE 'N' TO WS-PREV-RANK-VALID-SW.
173300     IF WS-REF30-WAS-FOUND
173400         MOVE WS-REF30-STAGE TO WS-PREV-STAGE-NAME
173500         MOVE WS-REF30-LABEL TO WS-PREV-STAGE-LABEL
173600         PERFORM 2120-GET-STAGE-RANK THRU 2120-EXIT
173700     ELSE
173800         IF WS-REF7-WAS-FOUND
173900             MOVE WS-REF7-STAGE TO WS-PREV-STAGE-NAME
174000             MOVE WS-REF7-LABEL TO WS-PREV-STAGE-LABEL
174100             PERFORM 2120-GET-STAGE-RANK THRU 2120-EXIT
174200         END-IF
174300     END-IF.
174400     IF WS-PREV-RANK-VALID-SW = 'N'
174500         STRING 'INSUFFICIENT HISTORY' DELIMITED BY SIZE
174600             INTO WS-CYCLE-SHIFT-LINE
174700     ELSE
174800         IF WS-PREV-RANK-VALID-SW = 'Y' AND
174900                 WS-CYCLE-RANK-IS-VALID
175000             EVALUATE TRUE
175100                 WHEN WS-CYCLE-RANK > WS-PREV-STAGE-RANK
175200                     MOVE '(UP)  ' TO WS-RANK-ARROW
175300                 WHEN WS-CYCLE-RANK < WS-PREV-STAGE-RANK
175400                     MOVE '(DOWN)' TO WS-RANK-ARROW
175500                 WHEN OTHER
175600                     MOVE '(FLAT)' TO WS-RANK-ARROW
175700             END-EVALUATE
175800         ELSE
175900             MOVE '(?)   ' TO WS-RANK-ARROW
176000         END-IF
176100         MOVE SPACES TO WS-CYCLE-SHIFT-LINE
176200         STRING 'CYCLE CHANGE - FROM ' DELIMITED BY SIZE
176300             WS-PREV-STAGE-LABEL DELIMITED BY '  '
176400             ' ' DELIMITED BY SIZE
176500             WS-RANK-ARROW DELIMITED BY SIZE
176600             ' ' DELIMITED BY SIZE
176700             WS-CYCLE-LABEL DELIMITED BY '  '
176800             INTO WS-CYCLE-SHIFT-LINE
176900     END-IF.
177000 2119-EXIT.
177100     EXIT.
177200 2120-GET-STAGE-RANK.
177300     MOVE 'Y' TO WS-PREV-RANK-VALID-SW.
177400     EVALUATE WS-PREV-STAGE-NAME
177500         WHEN 'Capitulation Bear   ' MOVE 0 TO WS-PREV-STAGE-RANK
177600         WHEN 'Early/Mid Bear      ' MOVE 1 TO WS-PREV-STAGE-RANK
177700         WHEN 'Stress Transition   ' MOVE 2 TO WS-PREV-STAGE-RANK
177800         WHEN 'Transition          ' MOVE 3 TO WS-PREV-STAGE-RANK
177900         WHEN 'Late Transition     ' MOVE 4 TO WS-PREV-STAGE-RANK
178000         WHEN 'Early Bull          ' MOVE 5 TO WS-PREV-STAGE-RANK
178100         WHEN 'Mid Bull            ' MOVE 6 TO WS-PREV-STAGE-RANK
178200         WHEN 'Volatile Bull       ' MOVE 7 TO WS-PREV-STAGE-RANK
178300         WHEN 'Late Bull           ' MOVE 8 TO WS-PREV-STAGE-RANK
178400         WHEN OTHER
178500             MOVE 'N' TO WS-PREV-RANK-VALID-SW
178600     END-EVALUATE.
178700 2120-EXIT.
178800     EXIT.
178900*****************************************************************
179000*    2200 - U14 BTC/ETH CRYPTO STRATEGY SECTION                 *
179100*****************************************************************
179200 2200-BUILD-CRYPTO-STRATEGY.
179300     MOVE SPACES TO WS-CRYPTO-CYCLE-ARROW.
179400     MOVE SPACES TO WS-CRYPTO-EXPOSURE-TEXT.
179500     MOVE SPACES TO WS-CRYPTO-BTC-TEXT.
179600     MOVE SPACES TO WS-CRYPTO-ETH-TEXT.
179700     EVALUATE TRUE
179800         WHEN NOT WS-CYCLE-RANK-IS-VALID
179900             MOVE 'FLAT' TO WS-CRYPTO-CYCLE-ARROW
180000         WHEN WS-STAGE-CAPITULATION-BEAR OR
180100              WS-STAGE-EARLY-MID-BEAR
180200             MOVE 'DOWN' TO WS-CRYPTO-CYCLE-ARROW
180300         WHEN OTHER
180400             MOVE 'UP  ' TO WS-CRYPTO-CYCLE-ARROW
180500     END-EVALUATE.
180600     EVALUATE TRUE
180700         WHEN NOT WS-CYCLE-RANK-IS-VALID
180800             STRING '30-50% (DEFAULT)' DELIMITED BY SIZE
180900                 INTO WS-CRYPTO-EXPOSURE-TEXT
181000         WHEN WS-STAGE-CAPITULATION-BEAR OR
181100              WS-STAGE-EARLY-MID-BEAR
181200             STRING '10-30%' DELIMITED BY SIZE
181300                 INTO WS-CRYPTO-EXPOSURE-TEXT
181400         WHEN WS-STAGE-STRESS-TRANS
181500             STRING '20-40%' DELIMITED BY SIZE
181600                 INTO WS-CRYPTO-EXPOSURE-TEXT
181700         WHEN WS-STAGE-TRANSITION OR WS-STAGE-LATE-TRANS
181800             STRING '30-50%' DELIMITED BY SIZE
181900                 INTO WS-CRYPTO-EXPOSURE-TEXT
182000         WHEN WS-STAGE-EARLY-BULL
182100             STRING '50-70%' DELIMITED BY SIZE
182200                 INTO WS-CRYPTO-EXPOSURE-TEXT
182300         WHEN (WS-STAGE-MID-BULL OR WS-STAGE-VOLATILE-BULL)
182400                 AND WS-RISK-SCORE < 70
182500             STRING '70-90%' DELIMITED BY SIZE
182600                 INTO WS-CRYPTO-EXPOSURE-TEXT
182700         WHEN WS-STAGE-LATE-BULL OR WS-RISK-SCORE >= 70
182800             STRING 'REDUCE TO 40-60%' DELIMITED BY SIZE
182900                 INTO WS-CRYPTO-EXPOSURE-TEXT
183000         WHEN OTHER
183100             STRING '40-60%' DELIMITED BY SIZE
183200                 INTO WS-CRYPTO-EXPOSURE-TEXT
183300     END-EVALUATE.
183400     EVALUATE TRUE
183500         WHEN NOT WS-CYCLE-RANK-IS-VALID
183600             STRING 'BALANCED / BALANCED (30-50% DEFAULT)'
183700                 DELIMITED BY SIZE INTO WS-CRYPTO-BTC-TEXT
183800             STRING 'BALANCED' DELIMITED BY SIZE
183900                 INTO WS-CRYPTO-ETH-TEXT
184000         WHEN WS-STAGE-LATE-BULL OR WS-RISK-SCORE >= 80
184100             STRING 'BTC-HEAVY DEFENSIVE' DELIMITED BY SIZE
184200                 INTO WS-CRYPTO-BTC-TEXT
184300             STRING 'CONSERVATIVE ETH' DELIMITED BY SIZE
184400                 INTO WS-CRYPTO-ETH-TEXT
184500         WHEN (WS-STAGE-MID-BULL OR WS-STAGE-VOLATILE-BULL)
184600                 AND WS-RISK-SCORE < 70
184700             STRING 'BALANCED, SLIGHTLY BTC-LEANING'
184800                 DELIMITED BY SIZE INTO WS-CRYPTO-BTC-TEXT
184900             STRING 'ETH-LEANING OFFENSIVE' DELIMITED BY SIZE
185000                 INTO WS-CRYPTO-ETH-TEXT
185100         WHEN WS-STAGE-EARLY-BULL OR WS-STAGE-TRANSITION OR
185200              WS-STAGE-LATE-TRANS OR WS-STAGE-STRESS-TRANS
185300             STRING 'BTC-HEAVY, BASE-BUILDING' DELIMITED BY SIZE
185400                 INTO WS-CRYPTO-BTC-TEXT
185500             STRING 'NEUTRAL ETH' DELIMITED BY SIZE
185600                 INTO WS-CRYPTO-ETH-TEXT
185700         WHEN WS-STAGE-CAPITULATION-BEAR OR
185800              WS-STAGE-EARLY-MID-BEAR
185900             STRING 'LOW BTC' DELIMITED BY SIZE
186000                 INTO WS-CRYPTO-BTC-TEXT
186100             STRING 'LOWER ETH' DELIMITED BY SIZE
186200                 INTO WS-CRYPTO-ETH-TEXT
186300         WHEN OTHER
186400             STRING 'BALANCED' DELIMITED BY SIZE
186500                 INTO WS-CRYPTO-BTC-TEXT
186600             STRING 'BALANCED' DELIMITED BY SIZE
186700                 INTO WS-CRYPTO-ETH-TEXT
186800     END-EVALUATE.
186900 2200-EXIT.
187000     EXIT.
187100*****************************************************************
187200*    2300 - U15 PIVOT / QT-END ALERTS SECTION                   *
187300*****************************************************************
187400 2300-BUILD-ALERT-SECTION.
187500     MOVE ZERO TO WS-ALERT-COUNT.
187600     MOVE SPACES TO WS-ALERT-LINE-1 WS-ALERT-LINE-2.
187700     IF WS-REPO-IS-VALID AND WS-NL-IS-VALID
187800         IF WS-REPO-LEVEL >= 3 AND WS-NL-YOY > 0
187900             ADD 1 TO WS-ALERT-COUNT
188000             STRING 'PIVOT ALERT - REPO STRESS RISING + NL YOY '
188100                 'POSITIVE - POLICY PRESSURE TO STOP QT / EASE'
188200                 DELIMITED BY SIZE INTO WS-ALERT-LINE-1
188300         END-IF
188400     END-IF.
188500     IF WS-REPO-IS-VALID
188600         IF WS-REPO-LEVEL >= 4
188700             ADD 1 TO WS-ALERT-COUNT
188800             STRING 'QT-END ALERT - HIGH PROBABILITY QT NEAR '
188900                 'ITS END' DELIMITED BY SIZE INTO WS-ALERT-LINE-2
189000         END-IF
189100     END-IF.
189200 2300-EXIT.
189300     EXIT.
189400*****************************************************************
189500*    2400 - U16 SHORT REPORT (SHORTRPT)                         *
189600*****************************************************************
189700 2400-BUILD-SHORT-REPORT.
189800     MOVE 'S' TO WS-EMIT-TARGET-SW.
189900     MOVE '    US DOLLAR LIQUIDITY MONITOR - SHORT SUMMARY'
190000         TO WS-PRINT-LINE.
190100     PERFORM 2600-EMIT-REPORT-LINE THRU 2600-EXIT.
190200     MOVE SPACES TO WS-PRINT-LINE.
190300     PERFORM 2600-EMIT-REPORT-LINE THRU 2600-EXIT.
190400     MOVE WS-SUMMARY-LINE TO WS-PRINT-LINE.
190500     PERFORM 2600-EMIT-REPORT-LINE THRU 2600-EXIT.
190600     MOVE SPACES TO WS-PRINT-LINE.
190700     STRING 'CYCLE STAGE.......... ' DELIMITED BY SIZE
190800         WS-CYCLE-LABEL DELIMITED BY '  '
190900         '  ' DELIMITED BY SIZE
191000         WS-CYCLE-ADVICE DELIMITED BY '  '
191100         INTO WS-PRINT-LINE.
191200     PERFORM 2600-EMIT-REPORT-LINE THRU 2600-EXIT.
191300     MOVE SPACES TO WS-PRINT-LINE.
191400     STRING 'ESCAPE-TOP SIGNAL.... ' DELIMITED BY SIZE
191500         WS-ESCAPE-SIGNAL DELIMITED BY SIZE
191600         '  ' DELIMITED BY SIZE
191700         WS-ESCAPE-TEXT DELIMITED BY '  '
191800         INTO WS-PRINT-LINE.
191900     PERFORM 2600-EMIT-REPORT-LINE THRU 2600-EXIT.
192000     MOVE SPACES TO WS-PRINT-LINE.
192100     IF WS-RISK-IS-VALID
192200         STRING 'RISK SCORE........... ' DELIMITED BY SIZE
192300             WS-RISK-SCORE DELIMITED BY SIZE
192400             '/100 (' DELIMITED BY SIZE
192500             WS-RISK-BAND DELIMITED BY '  '
192600             ')' DELIMITED BY SIZE
192700             INTO WS-PRINT-LINE
192800     ELSE
192900         STRING 'RISK SCORE........... N/A' DELIMITED BY SIZE
193000             INTO WS-PRINT-LINE
193100     END-IF.
193200     PERFORM 2600-EMIT-REPORT-LINE THRU 2600-EXIT.
193300     MOVE SPACES TO WS-PRINT-LINE.
193400     STRING 'POSITION ADVICE....... ' DELIMITED BY SIZE
193500         WS-CYCLE-ADVICE DELIMITED BY '  '
193600         INTO WS-PRINT-LINE.
193700     PERFORM 2600-EMIT-REPORT-LINE THRU 2600-EXIT.
193800     MOVE SPACES TO WS-PRINT-LINE.
193900     PERFORM 2600-EMIT-REPORT-LINE THRU 2600-EXIT.
194000     MOVE WS-TREND-7-LINE-1 TO WS-PRINT-LINE.
194100     PERFORM 2600-EMIT-REPORT-LINE THRU 2600-EXIT.
194200     MOVE WS-TREND-7-LINE-2 TO WS-PRINT-LINE.
194300     PERFORM 2600-EMIT-REPORT-LINE THRU 2600-EXIT.
194400     MOVE WS-TREND-7-LINE-3 TO WS-PRINT-LINE.
194500     PERFORM 2600-EMIT-REPORT-LINE THRU 2600-EXIT.
194600     MOVE SPACES TO WS-PRINT-LINE.
194700     PERFORM 2600-EMIT-REPORT-LINE THRU 2600-EXIT.
194800     MOVE WS-TREND-30-LINE-1 TO WS-PRINT-LINE.
194900     PERFORM 2600-EMIT-REPORT-LINE THRU 2600-EXIT.
195000     MOVE WS-TREND-30-LINE-2 TO WS-PRINT-LINE.
195100     PERFORM 2600-EMIT-REPORT-LINE THRU 2600-EXIT.
195200     MOVE WS-TREND-30-LINE-3 TO WS-PRINT-LINE.
195300     PERFORM 2600-EMIT-REPORT-LINE THRU 2600-EXIT.
195400     MOVE SPACES TO WS-PRINT-LINE.
195500     PERFORM 2600-EMIT-REPORT-LINE THRU 2600-EXIT.
195600     MOVE WS-CYCLE-SHIFT-LINE TO WS-PRINT-LINE.
195700     PERFORM 2600-EMIT-REPORT-LINE THRU 2600-EXIT.
195800 2400-EXIT.
195900     EXIT.
196000*****************************************************************
196100*    2500 - U16 FULL REPORT (FULLRPT)                           *
196200*****************************************************************
196300 2500-BUILD-FULL-REPORT.
196400     MOVE 'F' TO WS-EMIT-TARGET-SW.
196500     MOVE WS-SUMMARY-LINE TO WS-PRINT-LINE.
196600     PERFORM 2600-EMIT-REPORT-LINE THRU 2600-EXIT.
196700     MOVE SPACES TO WS-PRINT-LINE.
196800     STRING 'CYCLE STAGE.......... ' DELIMITED BY SIZE
196900         WS-CYCLE-LABEL DELIMITED BY '  '
197000         '  ' DELIMITED BY SIZE
197100         WS-CYCLE-ADVICE DELIMITED BY '  '
197200         INTO WS-PRINT-LINE.
197300     PERFORM 2600-EMIT-REPORT-LINE THRU 2600-EXIT.
197400     MOVE SPACES TO WS-PRINT-LINE.
197500     STRING 'ESCAPE-TOP SIGNAL.... ' DELIMITED BY SIZE
197600         WS-ESCAPE-SIGNAL DELIMITED BY SIZE
197700         '  ' DELIMITED BY SIZE
197800         WS-ESCAPE-TEXT DELIMITED BY '  '
197900         INTO WS-PRINT-LINE.
198000     PERFORM 2600-EMIT-REPORT-LINE THRU 2600-EXIT.
198100     MOVE SPACES TO WS-PRINT-LINE.
198200     IF WS-RISK-IS-VALID
198300         STRING 'RISK SCORE........... ' DELIMITED BY SIZE
198400             WS-RISK-SCORE DELIMITED BY SIZE
198500             '/100 (' DELIMITED BY SIZE
198600             WS-RISK-BAND DELIMITED BY '  '
198700             ')' DELIMITED BY SIZE
198800             INTO WS-PRINT-LINE
198900     ELSE
199000         STRING 'RISK SCORE........... N/A' DELIMITED BY SIZE
199100             INTO WS-PRINT-LINE
199200     END-IF.
199300     PERFORM 2600-EMIT-REPORT-LINE THRU 2600-EXIT.
199400     MOVE SPACES TO WS-PRINT-LINE.
199500     STRING 'POSITION ADVICE....... ' DELIMITED BY SIZE
199600         WS-CYCLE-ADVICE DELIMITED BY '  '
199700         INTO WS-PRINT-LINE.
199800     PERFORM 2600-EMIT-REPORT-LINE THRU 2600-EXIT.
199900     MOVE SPACES TO WS-PRINT-LINE.
200000     PERFORM 2600-EMIT-REPORT-LINE THRU 2600-EXIT.
200100     MOVE '    BTC / ETH ALLOCATION STRATEGY' TO WS-PRINT-LINE.
200200     PERFORM 2600-EMIT-REPORT-LINE THRU 2600-EXIT.
200300     MOVE SPACES TO WS-PRINT-LINE.
200400     IF WS-CYCLE-RANK-IS-VALID
200500         STRING 'CYCLE................ ' DELIMITED BY SIZE
200600             WS-CYCLE-LABEL DELIMITED BY '  '
200700             ' ' DELIMITED BY SIZE
200800             WS-CRYPTO-CYCLE-ARROW DELIMITED BY SIZE
200900             INTO WS-PRINT-LINE
201000     ELSE
201100         STRING 'CYCLE................ INSUFFICIENT DATA'
201200             DELIMITED BY SIZE INTO WS-PRINT-LINE
201300     END-IF.
201400     PERFORM 2600-EMIT-REPORT-LINE THRU 2600-EXIT.
201500     MOVE SPACES TO WS-PRINT-LINE.
201600     IF WS-RISK-IS-VALID
201700         STRING 'RISK................. ' DELIMITED BY SIZE
201800             WS-RISK-SCORE DELIMITED BY SIZE
201900             '/100 (' DELIMITED BY SIZE
202000             WS-RISK-BAND DELIMITED BY '  '
202100             ')' DELIMITED BY SIZE
202200             INTO WS-PRINT-LINE
202300     ELSE
202400         STRING 'RISK................. N/A' DELIMITED BY SIZE
202500             INTO WS-PRINT-LINE
202600     END-IF.
202700     PERFORM 2600-EMIT-REPORT-LINE THRU 2600-EXIT.
202800     MOVE SPACES TO WS-PRINT-LINE.
202900     STRING 'ESCAPE-TOP............ ' DELIMITED BY SIZE
203000         WS-ESCAPE-SIGNAL DELIMITED BY SIZE
203100         '  ' DELIMITED BY SIZE
203200         WS-ESCAPE-TEXT DELIMITED BY '  '
203300         INTO WS-PRINT-LINE.
203400     PERFORM 2600-EMIT-REPORT-LINE THRU 2600-EXIT.
203500     MOVE SPACES TO WS-PRINT-LINE.
203600     PERFORM 2600-EMIT-REPORT-LINE THRU 2600-EXIT.
203700     MOVE SPACES TO WS-PRINT-LINE.
203800     STRING 'OVERALL EXPOSURE...... ' DELIMITED BY SIZE
203900         WS-CRYPTO-EXPOSURE-TEXT DELIMITED BY '  '
204000         INTO WS-PRINT-LINE.
204100     PERFORM 2600-EMIT-REPORT-LINE THRU 2600-EXIT.
204200     MOVE SPACES TO WS-PRINT-LINE.
204300     PERFORM 2600-EMIT-REPORT-LINE THRU 2600-EXIT.
204400     MOVE SPACES TO WS-PRINT-LINE.
204500     STRING 'BTC................... ' DELIMITED BY SIZE
204600         WS-CRYPTO-BTC-TEXT DELIMITED BY '  '
204700         INTO WS-PRINT-LINE.
204800     PERFORM 2600-EMIT-REPORT-LINE THRU 2600-EXIT.
204900     MOVE SPACES TO WS-PRINT-LINE.
205000     STRING 'ETH................... ' DELIMITED BY SIZE
205100         WS-CRYPTO-ETH-TEXT DELIMITED BY '  '
205200         INTO WS-PRINT-LINE.
205300     PERFORM 2600-EMIT-REPORT-LINE THRU 2600-EXIT.
205400     MOVE SPACES TO WS-PRINT-LINE.
205500     PERFORM 2600-EMIT-REPORT-LINE THRU 2600-EXIT.
205600     MOVE 'NOTE - THIS SECTION IS ADVISORY ONLY, DESK POLICY'
205700         TO WS-PRINT-LINE.
205800     PERFORM 2600-EMIT-REPORT-LINE THRU 2600-EXIT.
205900     MOVE 'NOTE - REQUIRES SEPARATE RISK-COMMITTEE SIGN-OFF'
206000         TO WS-PRINT-LINE.
206100     PERFORM 2600-EMIT-REPORT-LINE THRU 2600-EXIT.
206200     MOVE SPACES TO WS-PRINT-LINE.
206300     PERFORM 2600-EMIT-REPORT-LINE THRU 2600-EXIT.
206400     MOVE WS-TREND-7-LINE-1 TO WS-PRINT-LINE.
206500     PERFORM 2600-EMIT-REPORT-LINE THRU 2600-EXIT.
206600     MOVE WS-TREND-7-LINE-2 TO WS-PRINT-LINE.
206700     PERFORM 2600-EMIT-REPORT-LINE THRU 2600-EXIT.
206800     MOVE WS-TREND-7-LINE-3 TO WS-PRINT-LINE.
206900     PERFORM 2600-EMIT-REPORT-LINE THRU 2600-EXIT.
207000     MOVE SPACES TO WS-PRINT-LINE.
207100     PERFORM 2600-EMIT-REPORT-LINE THRU 2600-EXIT.
207200     MOVE WS-TREND-30-LINE-1 TO WS-PRINT-LINE.
207300     PERFORM 2600-EMIT-REPORT-LINE THRU 2600-EXIT.
207400     MOVE WS-TREND-30-LINE-2 TO WS-PRINT-LINE.
207500     PERFORM 2600-EMIT-REPORT-LINE THRU 2600-EXIT.
207600     MOVE WS-TREND-30-LINE-3 TO WS-PRINT-LINE.
207700     PERFORM 2600-EMIT-REPORT-LINE THRU 2600-EXIT.
207800     MOVE SPACES TO WS-PRINT-LINE.
207900     PERFORM 2600-EMIT-REPORT-LINE THRU 2600-EXIT.
208000     MOVE WS-CYCLE-SHIFT-LINE TO WS-PRINT-LINE.
208100     PERFORM 2600-EMIT-REPORT-LINE THRU 2600-EXIT.
208200     IF WS-ALERT-COUNT > 0
208300         MOVE SPACES TO WS-PRINT-LINE
208400         PERFORM 2600-EMIT-REPORT-LINE THRU 2600-EXIT
208500         IF WS-ALERT-LINE-1 NOT = SPACES
208600             MOVE WS-ALERT-LINE-1 TO WS-PRINT-LINE
208700             PERFORM 2600-EMIT-REPORT-LINE THRU 2600-EXIT
208800         END-IF
208900         IF WS-ALERT-LINE-2 NOT = SPACES
209000             MOVE WS-ALERT-LINE-2 TO WS-PRINT-LINE
209100             PERFORM 2600-EMIT-REPORT-LINE THRU 2600-EXIT
209200         END-IF
209300         MOVE SPACES TO WS-PRINT-LINE
209400         PERFORM 2600-EMIT-REPORT-LINE THRU 2600-EXIT
209500     END-IF.
209600     MOVE '    LIQUIDITY DASHBOARD - DETAIL' TO WS-PRINT-LINE.
209700     PERFORM 2600-EMIT-REPORT-LINE THRU 2600-EXIT.
209800     MOVE SPACES TO WS-PRINT-LINE.
209900     PERFORM 2600-EMIT-REPORT-LINE THRU 2600-EXIT.
210000     PERFORM 2510-EMIT-NL-DETAIL THRU 2510-EXIT.
210100     PERFORM 2520-EMIT-REPO-DETAIL THRU 2520-EXIT.
210200     PERFORM 2530-EMIT-TGA-DETAIL THRU 2530-EXIT.
210300     PERFORM 2540-EMIT-RRP-DETAIL THRU 2540-EXIT.
210400     PERFORM 2550-EMIT-FEDBS-DETAIL THRU 2550-EXIT.
210500     PERFORM 2560-EMIT-YC-DETAIL THRU 2560-EXIT.
210600     IF WS-CDS-IS-PRESENT
210700         PERFORM 2570-EMIT-CDS-DETAIL THRU 2570-EXIT
210800     END-IF.
210900 2500-EXIT.
211000     EXIT.
211100 2510-EMIT-NL-DETAIL.
211200     MOVE 'NET LIQUIDITY (FED ASSETS - TGA - RRP)'
211300         TO WS-PRINT-LINE.
211400     PERFORM 2600-EMIT-REPORT-LINE THRU 2600-EXIT.
211500     MOVE WS-NL-LATEST-VALUE TO WS-MONEY-EDIT-INPUT.
211600     PERFORM 8300-EDIT-MONEY-FIELD THRU 8300-EXIT.
211700     MOVE SPACES TO WS-PRINT-LINE.
211800     STRING '  LATEST (' DELIMITED BY SIZE
211900         WS-NL-LATEST-DATE DELIMITED BY SIZE
212000         ') = ' DELIMITED BY SIZE
212100         WS-EDIT-MONEY-1 DELIMITED BY SIZE
212200         INTO WS-PRINT-LINE.
212300     PERFORM 2600-EMIT-REPORT-LINE THRU 2600-EXIT.
212400     MOVE SPACES TO WS-PRINT-LINE.
212500     IF WS-NL-IS-VALID
212600         MOVE WS-NL-YOY TO WS-EDIT-PCT-5
212700         STRING '  YOY % = ' DELIMITED BY SIZE
212800             WS-EDIT-PCT-5 DELIMITED BY SIZE
212900             '   ' DELIMITED BY SIZE
213000             WS-NL-INTERP DELIMITED BY '  '
213100             INTO WS-PRINT-LINE
213200     ELSE
213300         STRING '  YOY % = N/A' DELIMITED BY SIZE
213400             INTO WS-PRINT-LINE
213500     END-IF.
213600     PERFORM 2600-EMIT-REPORT-LINE THRU 2600-EXIT.
213700     MOVE SPACES TO WS-PRINT-LINE.
213800     PERFORM 2600-EMIT-REPORT-LINE THRU 2600-EXIT.
213900 2510-EXIT.
214000     EXIT.
214100 2520-EMIT-REPO-DETAIL.
214200     MOVE 'REPO STRESS (SOFR/EFFR RATE SPREAD PROXY)'
214300         TO WS-PRINT-LINE.
214400     PERFORM 2600-EMIT-REPORT-LINE THRU 2600-EXIT.
214500     MOVE SPACES TO WS-PRINT-LINE.
214600     IF WS-REPO-IS-VALID
214700         MOVE WS-REPO-LATEST-VALUE TO WS-MONEY-EDIT-INPUT
214800         PERFORM 8300-EDIT-MONEY-FIELD THRU 8300-EXIT
214900         STRING '  LATEST (' DELIMITED BY SIZE
215000             WS-REPO-LATEST-DATE DELIMITED BY SIZE
215100             ') = ' DELIMITED BY SIZE
215200             WS-EDIT-MONEY-1 DELIMITED BY SIZE
215300             '  LEVEL ' DELIMITED BY SIZE
215400             WS-REPO-LEVEL DELIMITED BY SIZE
215500             ' - ' DELIMITED BY SIZE
215600             WS-REPO-LABEL DELIMITED BY '  '
215700             INTO WS-PRINT-LINE
215800         PERFORM 2600-EMIT-REPORT-LINE THRU 2600-EXIT
215900         MOVE SPACES TO WS-PRINT-LINE
216000         MOVE WS-REPO-AVG-7 TO WS-MONEY-EDIT-INPUT
216100         PERFORM 8300-EDIT-MONEY-FIELD THRU 8300-EXIT
216200         STRING '  7-OBS AVG = ' DELIMITED BY SIZE
216300             WS-EDIT-MONEY-1 DELIMITED BY SIZE
216400             INTO WS-PRINT-LINE
216500         PERFORM 2600-EMIT-REPORT-LINE THRU 2600-EXIT
216600         MOVE SPACES TO WS-PRINT-LINE
216700         MOVE WS-REPO-MAX-VALUE TO WS-MONEY-EDIT-INPUT
216800         PERFORM 8300-EDIT-MONEY-FIELD THRU 8300-EXIT
216900         STRING '  PERIOD MAX (' DELIMITED BY SIZE
217000             WS-REPO-MAX-DATE DELIMITED BY SIZE
217100             ') = ' DELIMITED BY SIZE
217200             WS-EDIT-MONEY-1 DELIMITED BY SIZE
217300             INTO WS-PRINT-LINE
217400         PERFORM 2600-EMIT-REPORT-LINE THRU 2600-EXIT
217500         MOVE SPACES TO WS-PRINT-LINE
217600         STRING '  ' DELIMITED BY SIZE
217700             WS-REPO-STRATEGY DELIMITED BY '  '
217800             INTO WS-PRINT-LINE
217900     ELSE
218000         STRING '  NO REPO DATA AVAILABLE' DELIMITED BY SIZE
218100             INTO WS-PRINT-LINE
218200     END-IF.
218300     PERFORM 2600-EMIT-REPORT-LINE THRU 2600-EXIT.
218400     MOVE SPACES TO WS-PRINT-LINE.
218500     PERFORM 2600-EMIT-REPORT-LINE THRU 2600-EXIT.
218600 2520-EXIT.
218700     EXIT.
218800 2530-EMIT-TGA-DETAIL.
218900     MOVE 'TREASURY GENERAL ACCOUNT (TGA)' TO WS-PRINT-LINE.
219000     PERFORM 2600-EMIT-REPORT-LINE THRU 2600-EXIT.
219100     MOVE SPACES TO WS-PRINT-LINE.
219200     IF WS-TGA-IS-VALID
219300         MOVE WS-TGA-LATEST-VALUE TO WS-MONEY-EDIT-INPUT
219400         PERFORM 8300-EDIT-MONEY-FIELD THRU 8300-EXIT
219500         STRING '  LATEST (' DELIMITED BY SIZE
219600             WS-TGA-LATEST-DATE DELIMITED BY SIZE
219700             ') = ' DELIMITED BY SIZE
219800             WS-EDIT-MONEY-1 DELIMITED BY SIZE
219900             INTO WS-PRINT-LINE
220000         PERFORM 2600-EMIT-REPORT-LINE THRU 2600-EXIT
220100         MOVE SPACES TO WS-PRINT-LINE
220200         MOVE WS-TGA-YOY TO WS-EDIT-PCT-5
220300         STRING '  YOY % = ' DELIMITED BY SIZE
220400             WS-EDIT-PCT-5 DELIMITED BY SIZE
220500             '   ' DELIMITED BY SIZE
220600             WS-TGA-INTERP DELIMITED BY '  '
220700             INTO WS-PRINT-LINE
220800     ELSE
220900         STRING '  NO TGA DATA AVAILABLE' DELIMITED BY SIZE
221000             INTO WS-PRINT-LINE
221100     END-IF.
221200     PERFORM 2600-EMIT-REPORT-LINE THRU 2600-EXIT.
221300     MOVE SPACES TO WS-PRINT-LINE.
221400     PERFORM 2600-EMIT-REPORT-LINE THRU 2600-EXIT.
221500 2530-EXIT.
221600     EXIT.
221700 2540-EMIT-RRP-DETAIL.
221800     MOVE 'OVERNIGHT REVERSE REPO (RRP) FACILITY'
221900         TO WS-PRINT-LINE.
222000     PERFORM 2600-EMIT-REPORT-LINE THRU 2600-EXIT.
222100     MOVE SPACES TO WS-PRINT-LINE.
222200     IF WS-RRP-IS-VALID
222300         MOVE WS-RRPM-LATEST-VALUE TO WS-MONEY-EDIT-INPUT
222400         PERFORM 8300-EDIT-MONEY-FIELD THRU 8300-EXIT
222500         STRING '  LATEST (' DELIMITED BY SIZE
222600             WS-RRPM-LATEST-DATE DELIMITED BY SIZE
222700             ') = ' DELIMITED BY SIZE
222800             WS-EDIT-MONEY-1 DELIMITED BY SIZE
222900             INTO WS-PRINT-LINE
223000         PERFORM 2600-EMIT-REPORT-LINE THRU 2600-EXIT
223100         MOVE SPACES TO WS-PRINT-LINE
223200         MOVE WS-RRPM-YOY TO WS-EDIT-PCT-5
223300         STRING '  YOY % = ' DELIMITED BY SIZE
223400             WS-EDIT-PCT-5 DELIMITED BY SIZE
223500             '   ' DELIMITED BY SIZE
223600             WS-RRPM-INTERP DELIMITED BY '  '
223700             INTO WS-PRINT-LINE
223800     ELSE
223900         STRING '  NO RRP DATA AVAILABLE' DELIMITED BY SIZE
224000             INTO WS-PRINT-LINE
224100     END-IF.
224200     PERFORM 2600-EMIT-REPORT-LINE THRU 2600-EXIT.
224300     MOVE SPACES TO WS-PRINT-LINE.
224400     PERFORM 2600-EMIT-REPORT-LINE THRU 2600-EXIT.
224500 2540-EXIT.
224600     EXIT.
224700 2550-EMIT-FEDBS-DETAIL.
224800     MOVE 'FEDERAL RESERVE BALANCE SHEET (WALCL)'
224900         TO WS-PRINT-LINE.
225000     PERFORM 2600-EMIT-REPORT-LINE THRU 2600-EXIT.
225100     MOVE SPACES TO WS-PRINT-LINE.
225200     IF WS-FEDBS-IS-VALID
225300         MOVE WS-FEDBS-LATEST-VALUE TO WS-MONEY-EDIT-INPUT
225400         PERFORM 8300-EDIT-MONEY-FIELD THRU 8300-EXIT
225500         STRING '  LATEST (' DELIMITED BY SIZE
225600             WS-FEDBS-LATEST-DATE DELIMITED BY SIZE
225700             ') = ' DELIMITED BY SIZE
225800             WS-EDIT-MONEY-1 DELIMITED BY SIZE
225900             INTO WS-PRINT-LINE
226000         PERFORM 2600-EMIT-REPORT-LINE THRU 2600-EXIT
226100         MOVE SPACES TO WS-PRINT-LINE
226200         MOVE WS-FEDBS-YOY TO WS-EDIT-PCT-5
226300         STRING '  YOY % = ' DELIMITED BY SIZE
226400             WS-EDIT-PCT-5 DELIMITED BY SIZE
226500             '   ' DELIMITED BY SIZE
226600             WS-FEDBS-INTERP DELIMITED BY '  '
226700             INTO WS-PRINT-LINE
226800     ELSE
226900         STRING '  NO BALANCE-SHEET DATA AVAILABLE'
227000             DELIMITED BY SIZE INTO WS-PRINT-LINE
227100     END-IF.
227200     PERFORM 2600-EMIT-REPORT-LINE THRU 2600-EXIT.
227300     MOVE SPACES TO WS-PRINT-LINE.
227400     PERFORM 2600-EMIT-REPORT-LINE THRU 2600-EXIT.
227500 2550-EXIT.
227600     EXIT.
227700 2560-EMIT-YC-DETAIL.
227800     MOVE 'TREASURY YIELD CURVE (2YR / 10YR)' TO WS-PRINT-LINE.
227900     PERFORM 2600-EMIT-REPORT-LINE THRU 2600-EXIT.
228000     MOVE SPACES TO WS-PRINT-LINE.
228100     IF WS-YC-IS-VALID
228200         MOVE WS-YC-2YR-VALUE TO WS-EDIT-YIELD
228300         STRING '  2YR (' DELIMITED BY SIZE
228400             WS-YC-LATEST-DATE DELIMITED BY SIZE
228500             ') = ' DELIMITED BY SIZE
228600             WS-EDIT-YIELD DELIMITED BY SIZE
228700             INTO WS-PRINT-LINE
228800         PERFORM 2600-EMIT-REPORT-LINE THRU 2600-EXIT
228900         MOVE SPACES TO WS-PRINT-LINE
229000         MOVE WS-YC-10YR-VALUE TO WS-EDIT-YIELD
229100         STRING '  10YR = ' DELIMITED BY SIZE
229200             WS-EDIT-YIELD DELIMITED BY SIZE
229300             INTO WS-PRINT-LINE
229400         PERFORM 2600-EMIT-REPORT-LINE THRU 2600-EXIT
229500         MOVE SPACES TO WS-PRINT-LINE
229600         MOVE WS-YC-SPREAD TO WS-EDIT-PCT-3
229700         STRING '  SPREAD (2Y-10Y) = ' DELIMITED BY SIZE
229800             WS-EDIT-PCT-3 DELIMITED BY SIZE
229900             '   ' DELIMITED BY SIZE
230000             WS-YC-INTERP DELIMITED BY '  '
230100             INTO WS-PRINT-LINE
230200     ELSE
230300         STRING '  DATA UNAVAILABLE' DELIMITED BY SIZE
230400             INTO WS-PRINT-LINE
230500     END-IF.
230600     PERFORM 2600-EMIT-REPORT-LINE THRU 2600-EXIT.
230700     MOVE SPACES TO WS-PRINT-LINE.
230800     PERFORM 2600-EMIT-REPORT-LINE THRU 2600-EXIT.
230900 2560-EXIT.
231000     EXIT.
231100 2570-EMIT-CDS-DETAIL.
231200     MOVE 'SOVEREIGN CDS QUOTE' TO WS-PRINT-LINE.
231300     PERFORM 2600-EMIT-REPORT-LINE THRU 2600-EXIT.
231400     MOVE SPACES TO WS-PRINT-LINE.
231500     MOVE WS-CDS-WORK-VALUE TO WS-EDIT-CDS.
231600     STRING '  QUOTE = ' DELIMITED BY SIZE
231700         WS-EDIT-CDS DELIMITED BY SIZE
231800         ' BPS   ' DELIMITED BY SIZE
231900         WS-CDS-INTERP DELIMITED BY '  '
232000         INTO WS-PRINT-LINE.
232100     PERFORM 2600-EMIT-REPORT-LINE THRU 2600-EXIT.
232200     MOVE SPACES TO WS-PRINT-LINE.
232300     PERFORM 2600-EMIT-REPORT-LINE THRU 2600-EXIT.
232400 2570-EXIT.
232500     EXIT.
232600 2600-EMIT-REPORT-LINE.
232700     IF WS-EMIT-TO-SHORT
232800         WRITE SHORT-REPORT-REC FROM WS-PRINT-LINE
232900         IF NOT (WS-SHORTRPT-STATUS = '00')
233000             MOVE 130 TO WS-ABEND-CODE
233100             MOVE 'SHORTRPT  ' TO WS-ABEND-FILE-NAME
233200             GO TO 9900-ABEND-FILE-ERROR
233300         END-IF
233400     ELSE
233500         WRITE FULL-REPORT-REC FROM WS-PRINT-LINE
233600         IF NOT (WS-FULLRPT-STATUS = '00')
233700             MOVE 140 TO WS-ABEND-CODE
233800             MOVE 'FULLRPT   ' TO WS-ABEND-FILE-NAME
233900             GO TO 9900-ABEND-FILE-ERROR
234000         END-IF
234100     END-IF.
234200 2600-EXIT.
234300     EXIT.
234400*****************************************************************
234500*    2700 - U13 HISTORY FILE MAINTENANCE (400-RECORD CAP)       *
234600*****************************************************************
234700 2700-MAINTAIN-HISTORY-FILE.
234800     PERFORM 2710-UPSERT-TODAY-SNAPSHOT THRU 2710-EXIT.
234900     IF WS-HIST-COUNT > 400
235000         PERFORM 2720-TRIM-TO-400-NEWEST THRU 2720-EXIT
235100     END-IF.
235200     PERFORM 2730-WRITE-HISTORY-OUT THRU 2730-EXIT
235300         VARYING WS-IX1 FROM 1 BY 1
235400         UNTIL WS-IX1 > WS-HIST-COUNT.
235500 2700-EXIT.
235600     EXIT.
235700 2710-UPSERT-TODAY-SNAPSHOT.
235800     MOVE 'N' TO WS-JOIN-FOUND-SW.
235900     PERFORM 2712-TEST-ONE-HIST-DATE THRU 2712-EXIT
236000         VARYING WS-IX1 FROM 1 BY 1
236100         UNTIL WS-IX1 > WS-HIST-COUNT OR WS-JOIN-FOUND-SW = 'Y'.
236200     IF WS-JOIN-FOUND-SW = 'N'
236300         ADD 1 TO WS-HIST-COUNT
236400         MOVE WS-HIST-COUNT TO WS-IX1
236500     END-IF.
236600     MOVE WS-TODAY-DATE      TO HIST-TAB-DATE(WS-IX1).
236700     MOVE WS-TODAY-JULIAN    TO HIST-TAB-JULIAN(WS-IX1).
236800     IF WS-NL-IS-VALID
236900         MOVE WS-NL-YOY TO HIST-TAB-NL-YOY(WS-IX1)
237000         MOVE 'Y' TO HIST-TAB-NL-VALID-SW(WS-IX1)
237100     ELSE
237200         MOVE ZERO TO HIST-TAB-NL-YOY(WS-IX1)
237300         MOVE 'N' TO HIST-TAB-NL-VALID-SW(WS-IX1)
237400     END-IF.
237500     IF WS-REPO-IS-VALID
237600         MOVE WS-REPO-LEVEL TO HIST-TAB-REPO-LV(WS-IX1)
237700         MOVE 'Y' TO HIST-TAB-REPO-VALID-SW(WS-IX1)
237800     ELSE
237900         MOVE ZERO TO HIST-TAB-REPO-LV(WS-IX1)
238000         MOVE 'N' TO HIST-TAB-REPO-VALID-SW(WS-IX1)
238100     END-IF.
238200     IF WS-YC-IS-VALID
238300         MOVE WS-YC-SPREAD TO HIST-TAB-YC-SPRD(WS-IX1)
238400         MOVE 'Y' TO HIST-TAB-YC-VALID-SW(WS-IX1)
238500     ELSE
238600         MOVE ZERO TO HIST-TAB-YC-SPRD(WS-IX1)
238700         MOVE 'N' TO HIST-TAB-YC-VALID-SW(WS-IX1)
238800     END-IF.
238900     MOVE WS-CYCLE-STAGE-NAME TO HIST-TAB-STAGE(WS-IX1).
239000     MOVE WS-CYCLE-LABEL      TO HIST-TAB-LABEL(WS-IX1).
239100 2710-EXIT.
239200     EXIT.
239300 2712-TEST-ONE-HIST-DATE.
239400     IF HIST-TAB-DATE(WS-IX1) = WS-TODAY-DATE
239500         MOVE 'Y' TO WS-JOIN-FOUND-SW
239600     END-IF.
239700 2712-EXIT.
239800     EXIT.
239900 2720-TRIM-TO-400-NEWEST.
240000     MOVE 1 TO WS-SWAP-IX.
240100     PERFORM 2722-BUBBLE-ONE-PASS THRU 2722-EXIT
240200         UNTIL WS-SWAP-IX = 0.
240300     MOVE WS-HIST-COUNT TO WS-TRIM-OLD-COUNT.
240400     COMPUTE WS-TRIM-START-IX = WS-TRIM-OLD-COUNT - 399.
240500     MOVE ZERO TO WS-IX5.
240600     PERFORM 2726-SHIFT-ONE-NEWEST THRU 2726-EXIT
240700         VARYING WS-IX2 FROM WS-TRIM-START-IX BY 1
240800         UNTIL WS-IX2 > WS-TRIM-OLD-COUNT.
240900     MOVE 400 TO WS-HIST-COUNT.
241000 2720-EXIT.
241100     EXIT.
241200 2726-SHIFT-ONE-NEWEST.
241300     ADD 1 TO WS-IX5.
241400     MOVE HIST-ENTRY(WS-IX2) TO HIST-ENTRY(WS-IX5).
241500 2726-EXIT.
241600     EXIT.
241700 2722-BUBBLE-ONE-PASS.
241800     MOVE ZERO TO WS-SWAP-IX.
241900     PERFORM 2724-COMPARE-ADJACENT THRU 2724-EXIT
242000         VARYING WS-IX2 FROM 1 BY 1
242100         UNTIL WS-IX2 > WS-HIST-COUNT - 1.
242200 2722-EXIT.
242300     EXIT.
242400 2724-COMPARE-ADJACENT.
242500     IF HIST-TAB-JULIAN(WS-IX2) > HIST-TAB-JULIAN(WS-IX2 + 1)
242600         MOVE HIST-ENTRY(WS-IX2) TO WS-HIST-SWAP-ENTRY
242700         MOVE HIST-ENTRY(WS-IX2 + 1) TO HIST-ENTRY(WS-IX2)
242800         MOVE WS-HIST-SWAP-ENTRY TO HIST-ENTRY(WS-IX2 + 1)
242900         MOVE 1 TO WS-SWAP-IX
243000     END-IF.
243100 2724-EXIT.
243200     EXIT.
243300 2730-WRITE-HISTORY-OUT.
243400     MOVE HIST-TAB-DATE(WS-IX1)    TO HIO-DATE.
243500     MOVE HIST-TAB-NL-YOY(WS-IX1)  TO HIO-NL-YOY.
243600     MOVE HIST-TAB-NL-VALID-SW(WS-IX1)   TO HIO-NL-VALID-SW.
243700     MOVE HIST-TAB-REPO-LV(WS-IX1) TO HIO-REPO-LV.
243800     MOVE HIST-TAB-REPO-VALID-SW(WS-IX1) TO HIO-REPO-VALID-SW.
243900     MOVE HIST-TAB-YC-SPRD(WS-IX1) TO HIO-YC-SPRD.
244000     MOVE HIST-TAB-YC-VALID-SW(WS-IX1)   TO HIO-YC-VALID-SW.
244100     MOVE HIST-TAB-STAGE(WS-IX1)   TO HIO-STAGE.
244200     MOVE HIST-TAB-LABEL(WS-IX1)   TO HIO-LABEL.
244300     WRITE HISTORY-OUT-REC.
244400     IF NOT (WS-HISTOUT-STATUS = '00')
244500         MOVE 120 TO WS-ABEND-CODE
244600         MOVE 'HISTOUT   ' TO WS-ABEND-FILE-NAME
244700         GO TO 9900-ABEND-FILE-ERROR
244800     END-IF.
244900 2730-EXIT.
245000     EXIT.
245100*****************************************************************
245200*    9000 - CLOSE ALL FILES AND END RUN                         *
245300*****************************************************************
245400 9000-CLOSE-ALL-FILES.
245500     CLOSE OBS-FILE.
245600     IF WS-CDSFILE-WAS-OPENED
245700         CLOSE CDS-FILE
245800     END-IF.
245900     CLOSE RUNPARM-FILE.
246000     CLOSE HISTORY-IN-FILE.
246100     CLOSE HISTORY-OUT-FILE.
246200     CLOSE SHORT-REPORT-FILE.
246300     CLOSE FULL-REPORT-FILE.
246400 9000-EXIT.
246500     EXIT.
246600*****************************************************************
246700*    9900 - FATAL FILE-STATUS ABEND HANDLER                     *
246800*    BORROWED IDIOM, DESK'S OWN CUSTOM MASTER-FILE ABORT ROUTINE*
246900*****************************************************************
247000 9900-ABEND-FILE-ERROR.
247100     DISPLAY 'NLQ.R00900 - FATAL FILE ERROR - CODE ' WS-ABEND-CODE.
247200     DISPLAY 'NLQ.R00900 - FILE IN ERROR - ' WS-ABEND-FILE-NAME.
247300     CLOSE OBS-FILE.
247400     CLOSE CDS-FILE.
247500     CLOSE RUNPARM-FILE.
247600     CLOSE HISTORY-IN-FILE.
247700     CLOSE HISTORY-OUT-FILE.
247800     CLOSE SHORT-REPORT-FILE.
247900     CLOSE FULL-REPORT-FILE.
248000     MOVE WS-ABEND-CODE TO RETURN-CODE.
248100     STOP RUN.
248200 9900-EXIT.
248300     EXIT.
248400*****************************************************************
248500*    8100 - JULIAN DATE CONVERSION (Y2K ROUTINE, PDW 07/09/98)  *
248600*    CONVERTS WS-CONV-DATE-IN (CCYY-MM-DD) TO A PROLEPTIC       *
248700*    GREGORIAN ORDINAL DAY NUMBER IN WS-CONV-JULIAN-OUT.        *
248800*****************************************************************
248900 8100-CONVERT-DATE-TO-JULIAN.
249000     MOVE WS-CONV-CCYY TO WS-CONV-Y.
249100     MOVE WS-CONV-MM   TO WS-CONV-M.
249200     IF WS-CONV-M <= 2
249300         COMPUTE WS-CONV-Y = WS-CONV-Y - 1
249400         COMPUTE WS-CONV-M = WS-CONV-M + 12
249500     END-IF.
249600     COMPUTE WS-CONV-JULIAN-OUT =
249700         365 * WS-CONV-Y
249800         + (WS-CONV-Y / 4) - (WS-CONV-Y / 100) + (WS-CONV-Y / 400)
249900         + ((153 * (WS-CONV-M - 3) + 2) / 5) + WS-CONV-DD.
250000 8100-EXIT.
250100     EXIT.
250200*****************************************************************
250300*    8210/8220/8230 - PER-SERIES DATE-JOIN SEARCH HELPERS       *
250400*    EACH TAKES WS-JOIN-DATE, RETURNS WS-JOIN-FOUND-SW/VALUE.   *
250500*****************************************************************
250600 8210-SEARCH-WTREGEN-BY-DATE.
250700     MOVE 'N' TO WS-JOIN-FOUND-SW.
250800     PERFORM 8212-TEST-ONE-WTREGEN THRU 8212-EXIT
250900         VARYING WS-IX4 FROM 1 BY 1
251000         UNTIL WS-IX4 > WS-WTREGEN-COUNT OR WS-JOIN-FOUND-SW = 'Y'.
251100 8210-EXIT.
251200     EXIT.
251300 8212-TEST-ONE-WTREGEN.
251400     IF WTREGEN-ENTRY-DATE(WS-IX4) = WS-JOIN-DATE
251500         MOVE WTREGEN-ENTRY-VALUE(WS-IX4) TO WS-JOIN-FOUND-VALUE
251600         MOVE WTREGEN-ENTRY-JULIAN(WS-IX4) TO WS-JOIN-FOUND-JULIAN
251700         MOVE 'Y' TO WS-JOIN-FOUND-SW
251800     END-IF.
251900 8212-EXIT.
252000     EXIT.
252100 8220-SEARCH-RRP-BY-DATE.
252200     MOVE 'N' TO WS-JOIN-FOUND-SW.
252300     PERFORM 8222-TEST-ONE-RRP THRU 8222-EXIT
252400         VARYING WS-IX4 FROM 1 BY 1
252500         UNTIL WS-IX4 > WS-RRP-COUNT OR WS-JOIN-FOUND-SW = 'Y'.
252600 8220-EXIT.
252700     EXIT.
252800 8222-TEST-ONE-RRP.
252900     IF RRP-ENTRY-DATE(WS-IX4) = WS-JOIN-DATE
253000         MOVE RRP-ENTRY-VALUE(WS-IX4) TO WS-JOIN-FOUND-VALUE
253100         MOVE RRP-ENTRY-JULIAN(WS-IX4) TO WS-JOIN-FOUND-JULIAN
253200         MOVE 'Y' TO WS-JOIN-FOUND-SW
253300     END-IF.
253400 8222-EXIT.
253500     EXIT.
253600 8230-SEARCH-DGS10-BY-DATE.
253700     MOVE 'N' TO WS-JOIN-FOUND-SW.
253800     PERFORM 8232-TEST-ONE-DGS10 THRU 8232-EXIT
253900         VARYING WS-IX4 FROM 1 BY 1
254000         UNTIL WS-IX4 > WS-DGS10-COUNT OR WS-JOIN-FOUND-SW = 'Y'.
254100 8230-EXIT.
254200     EXIT.
254300 8232-TEST-ONE-DGS10.
254400     IF DGS10-ENTRY-DATE(WS-IX4) = WS-JOIN-DATE
254500         MOVE DGS10-ENTRY-VALUE(WS-IX4) TO WS-JOIN-FOUND-VALUE
254600         MOVE DGS10-ENTRY-JULIAN(WS-IX4) TO WS-JOIN-FOUND-JULIAN
254700         MOVE 'Y' TO WS-JOIN-FOUND-SW
254800     END-IF.
254900 8232-EXIT.
255000     EXIT.
255100*****************************************************************
255200*    8300 - MONEY EDIT HELPER, ROUNDS TO 1 DECIMAL FOR PRINT    *
255300*****************************************************************
255400 8300-EDIT-MONEY-FIELD.
255500     COMPUTE WS-MONEY-INTERMEDIATE ROUNDED = WS-MONEY-EDIT-INPUT.
255600     MOVE WS-MONEY-INTERMEDIATE TO WS-EDIT-MONEY-1.
255700 8300-EXIT.
255800     EXIT.
