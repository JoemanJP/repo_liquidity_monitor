000100*****************************************************************
000200*  CDS.TIP21  --  SOVEREIGN CDS QUOTE RECORD LAYOUT             *
000300*  OPTIONAL, ZERO-OR-ONE RECORD ON THE CDSFILE INPUT USED BY    *
000400*  THE US DOLLAR LIQUIDITY MONITOR (NLQ.R00900).  DESK COPY OF  *
000500*  THE LAYOUT - NOT COPYLIB'D, SEE OBS.TIP20 REMARKS.           *
000600*****************************************************************
000700 IDENTIFICATION DIVISION.
000800 PROGRAM-ID.  CDS-QUOTE-RECORD-LAYOUT.
000900 AUTHOR.  T OKONKWO.
001000 INSTALLATION.  DST SYSTEMS - TREASURY LIQUIDITY DESK, KC MO.
001100 DATE-WRITTEN.  08/22/1991.
001200 DATE-COMPILED.  08/22/1991.
001300 SECURITY.  INTERNAL USE ONLY - MARKET RISK GROUP DISTRIBUTION.
001400*****************************************************************
001500*                     C H A N G E    L O G                      *
001600*****************************************************************
001700* 08/22/91 TO   ORIGINAL LAYOUT FOR THE SOVEREIGN-RISK DESK'S   *
001800*               MANUAL BASIS-POINT TICKET.  REQ SR-018.         *
001900* 02/14/93 TO   ADDED QUOTE-SOURCE-CD, VENDOR VS DESK MANUAL.   *
002000* 04/03/95 JKM  MOVED TO MACRO DATA UNIT NAMING - CDS-VALUE     *
002100*               REPLACES OLD TICKET-BP FIELD.  REQ TR-2202.     *
002200* 06/19/97 JKM  ADDED BASIS-POINTS-ALT REDEFINES FOR DAILY      *
002300*               RECAP PRINT.                                   *
002400* 07/09/98 PDW  Y2K REMEDIATION - NO DATE FIELDS ON THIS RECORD,*
002500*               NO CHANGE REQUIRED, LOGGED FOR THE Y2K BINDER.  *
002600* 02/11/99 PDW  Y2K SIGN-OFF.                                   *
002700* 05/17/01 CBQ  ADDED QUOTE-SOURCE-NUMERIC REDEFINES.           *
002800* 10/03/03 CBQ  RESERVED TRAILING FILLER FOR A FUTURE TENOR     *
002900*               CODE PER MARKET-RISK REQ MR-0087.               *
003000*****************************************************************
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM.
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700     SELECT CDS-QUOTE-RECORD-LAYOUT ASSIGN TO CDSFILE.
003800 DATA DIVISION.
003900 FILE SECTION.
004000 FD  CDS-QUOTE-RECORD-LAYOUT.
004100*
004200*    ZERO OR ONE RECORD.  IF THE FILE IS EMPTY THE MONITOR
004300*    SKIPS THE CDS SECTION OF BOTH REPORTS WITHOUT ERROR.
004400*
004500 01  CDS-REC.
004600     05  CDS-RECORD-TYPE-CD         PIC X(1).
004700         88  CDS-RECORD-DETAIL          VALUE 'D'.
004800     05  CDS-VALUE                  PIC S9(5)V9
004900                                     SIGN IS TRAILING SEPARATE.
005000     05  CDS-VALUE-ALT REDEFINES CDS-VALUE.
005100         10  CDS-VALUE-DIGITS          PIC 9(5)V9.
005200         10  CDS-VALUE-SIGN-CD         PIC X(1).
005300     05  CDS-BASIS-POINTS-ALT REDEFINES CDS-VALUE.
005400         10  CDS-BASIS-POINTS-RAW      PIC 9(6).
005500         10  FILLER                    PIC X(1).
005600     05  CDS-QUOTE-SOURCE-CD        PIC X(1).
005700         88  CDS-QUOTE-SOURCE-VENDOR    VALUE 'V'.
005800         88  CDS-QUOTE-SOURCE-DESK      VALUE 'D'.
005900     05  CDS-QUOTE-SOURCE-NUMERIC REDEFINES CDS-QUOTE-SOURCE-CD
006000                                     PIC 9(1).
006100     05  FILLER                     PIC X(11).
006200 WORKING-STORAGE SECTION.
006300 77  WS-LAYOUT-RECORD-COUNT        PIC 9(5) COMP VALUE ZERO.
006400 PROCEDURE DIVISION.
006500 0100-VERIFY-LAYOUT.
006600     ADD 1 TO WS-LAYOUT-RECORD-COUNT.
006700     STOP RUN.
006800 0100-EXIT.
006900     EXIT.
