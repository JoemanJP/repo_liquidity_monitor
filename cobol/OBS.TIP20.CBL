000100*****************************************************************
000200*  OBS.TIP20  --  DAILY OBSERVATION RECORD LAYOUT               *
000300*  ONE ENTRY PER SERIES DATA POINT ON THE OBSFILE INPUT USED BY *
000400*  THE US DOLLAR LIQUIDITY MONITOR (NLQ.R00900).  THIS MEMBER   *
000500*  IS THE DESK'S OWN DATA-DICTIONARY COPY OF THE LAYOUT; THE    *
000600*  MONITOR JOB RESTATES IT DIRECTLY IN ITS OWN FD (NO COPYLIB   *
000700*  IS MAINTAINED FOR THIS DESK).                                *
000800*****************************************************************
000900 IDENTIFICATION DIVISION.
001000 PROGRAM-ID.  OBSERVATION-RECORD-LAYOUT.
001100 AUTHOR.  R HALVERSEN.
001200 INSTALLATION.  DST SYSTEMS - TREASURY LIQUIDITY DESK, KC MO.
001300 DATE-WRITTEN.  03/14/1987.
001400 DATE-COMPILED.  03/14/1987.
001500 SECURITY.  INTERNAL USE ONLY - MARKET RISK GROUP DISTRIBUTION.
001600*****************************************************************
001700*                     C H A N G E    L O G                      *
001800*****************************************************************
001900* 03/14/87 RH  ORIGINAL LAYOUT FOR THE OVERNIGHT FUNDING DESK'S *
002000*              WEEKLY WIRE-BOARD RECAP.  REQ WB-114.            *
002100* 09/02/88 RH  ADDED ACCOUNT-NUMBER-CODE 88-LEVELS PER AUDIT.   *
002200* 11/30/90 TLO ADDED FILLER RESERVE FOR FUTURE DESK CODES.      *
002300* 06/18/92 TLO WIDENED AMOUNT FIELD, DESK WANTED 2 DECIMALS.    *
002400* 04/05/94 JKM RE-KEYED FOR THE MACRO DATA UNIT - SERIES ID     *
002500*              REPLACES OLD WIRE-BOARD CODE.  REQ TR-2201.      *
002600* 01/22/96 JKM ADDED DATE-BROKEN REDEFINES FOR THE TREND JOBS.  *
002700* 07/09/98 PDW Y2K REMEDIATION - OBS-DATE CONFIRMED 4-DIGIT     *
002800*              CENTURY, NO 2-DIGIT YEAR FIELDS REMAIN HERE.     *
002900* 02/11/99 PDW Y2K SIGN-OFF - NO FURTHER CHANGE REQUIRED.       *
003000* 05/17/01 CBQ ADDED VALUE-ALT REDEFINES FOR THE RECON REPORT.  *
003100* 10/03/03 CBQ ADDED SERIES-ID-PARTS REDEFINES, SPLIT FAMILY    *
003200*              CODE FROM SUFFIX PER MARKET-RISK REQ MR-0087.    *
003300*****************************************************************
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT OBSERVATION-RECORD-LAYOUT ASSIGN TO OBSFILE.
004100 DATA DIVISION.
004200 FILE SECTION.
004300 FD  OBSERVATION-RECORD-LAYOUT.
004400*
004500*    ONE OBSERVATION-REC PER SERIES DATA POINT.  SERIES ARE
004600*    CONCATENATED ON THE FILE; DATES WITHIN A SERIES RUN
004700*    ASCENDING.  SERIES CARRIED: WALCL, WTREGEN, RRPONTSYD,
004800*    RPONTSYSAD, DGS2, DGS10.
004900*
005000 01  OBSERVATION-REC.
005100     05  OBS-SERIES-ID              PIC X(10).
005200         88  OBS-SERIES-FED-ASSETS      VALUE 'WALCL     '.
005300         88  OBS-SERIES-TGA-BALANCE     VALUE 'WTREGEN   '.
005400         88  OBS-SERIES-RRP-BALANCE     VALUE 'RRPONTSYD '.
005500         88  OBS-SERIES-REPO-SUBMIT     VALUE 'RPONTSYSAD'.
005600         88  OBS-SERIES-YIELD-2YR       VALUE 'DGS2      '.
005700         88  OBS-SERIES-YIELD-10YR      VALUE 'DGS10     '.
005800     05  OBS-SERIES-ID-PARTS REDEFINES OBS-SERIES-ID.
005900         10  OBS-SERIES-FAMILY-CD      PIC X(4).
006000         10  OBS-SERIES-SUFFIX-CD      PIC X(6).
006100     05  OBS-DATE                   PIC X(10).
006200     05  OBS-DATE-BROKEN REDEFINES OBS-DATE.
006300         10  OBS-DATE-CCYY             PIC 9(4).
006400         10  FILLER                    PIC X(1).
006500         10  OBS-DATE-MM               PIC 9(2).
006600         10  FILLER                    PIC X(1).
006700         10  OBS-DATE-DD               PIC 9(2).
006800     05  OBS-VALUE                  PIC S9(9)V99
006900                                     SIGN IS TRAILING SEPARATE.
007000     05  OBS-VALUE-ALT REDEFINES OBS-VALUE.
007100         10  OBS-VALUE-DIGITS          PIC 9(9)V99.
007200         10  OBS-VALUE-SIGN-CD         PIC X(1).
007300     05  FILLER                     PIC X(10).
007400 WORKING-STORAGE SECTION.
007500 77  WS-LAYOUT-RECORD-COUNT        PIC 9(5) COMP VALUE ZERO.
007600 PROCEDURE DIVISION.
007700 0100-VERIFY-LAYOUT.
007800     ADD 1 TO WS-LAYOUT-RECORD-COUNT.
007900     STOP RUN.
008000 0100-EXIT.
008100     EXIT.
