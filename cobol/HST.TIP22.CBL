000100*****************************************************************
000200*  HST.TIP22  --  LIQUIDITY HISTORY / SNAPSHOT RECORD LAYOUT    *
000300*  ROLLING SNAPSHOT STORE READ FROM HISTIN AND REWRITTEN TO     *
000400*  HISTOUT EACH RUN OF THE US DOLLAR LIQUIDITY MONITOR          *
000500*  (NLQ.R00900).  DESK COPY OF THE LAYOUT - NOT COPYLIB'D.      *
000600*****************************************************************
000700 IDENTIFICATION DIVISION.
000800 PROGRAM-ID.  LIQUIDITY-HISTORY-RECORD-LAYOUT.
000900 AUTHOR.  J MASCARENAS.
001000 INSTALLATION.  DST SYSTEMS - TREASURY LIQUIDITY DESK, KC MO.
001100 DATE-WRITTEN.  04/05/1994.
001200 DATE-COMPILED.  04/05/1994.
001300 SECURITY.  INTERNAL USE ONLY - MARKET RISK GROUP DISTRIBUTION.
001400*****************************************************************
001500*                     C H A N G E    L O G                      *
001600*****************************************************************
001700* 04/05/94 JKM  ORIGINAL LAYOUT.  MACRO DATA UNIT NEEDED A DAILY*
001800*               SNAPSHOT STORE FOR THE 7/30-DAY TREND JOBS.     *
001900*               REQ TR-2203.                                   *
002000* 09/12/94 JKM  ADDED HIST-YC-SPRD AFTER THE CURVE MONITOR WAS  *
002100*               STOOD UP.                                      *
002200* 01/22/96 JKM  ADDED HIST-STAGE, HIST-LABEL FOR THE NEW CYCLE  *
002300*               CLASSIFIER OUTPUT.                              *
002400* 07/09/98 PDW  Y2K REMEDIATION - HIST-DATE CONFIRMED 4-DIGIT   *
002500*               CENTURY.                                       *
002600* 02/11/99 PDW  Y2K SIGN-OFF.                                   *
002700* 05/17/01 CBQ  ADDED DATE-BROKEN, YOY-ALT, SPRD-ALT REDEFINES  *
002800*               FOR THE RECON REPORT.                          *
002900* 11/08/02 CBQ  ADDED 88-LEVELS FOR THE NINE CYCLE-STAGE CODES  *
003000*               PER MARKET-RISK REQ MR-0064.                   *
003100* 10/03/03 CBQ  RESERVED TRAILING FILLER, DESK WANTS ROOM FOR A *
003200*               CONFIDENCE FLAG LATER.  REQ MR-0087.            *
003300* 09/08/17 SGK  ADDED THE PER-FIELD VALID-SW INDICATORS OUT OF  *
003400*               THE RESERVED FILLER.  AUDIT FOUND THE 7/30-DAY  *
003500*               TREND JOB COULD NOT TELL A REAL ZERO READING    *
003600*               FROM A DAY THE MONITOR WAS DOWN.  REQ MR-0166.  *
003700*****************************************************************
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT LIQUIDITY-HISTORY-RECORD-LAYOUT ASSIGN TO HISTIN.
004500 DATA DIVISION.
004600 FILE SECTION.
004700 FD  LIQUIDITY-HISTORY-RECORD-LAYOUT.
004800*
004900*    UPSERTED BY HIST-DATE.  HISTOUT IS REWRITTEN IN FULL EACH
005000*    RUN, CAPPED AT THE 400 NEWEST ENTRIES BY DATE.
005100*
005200 01  HISTORY-REC.
005300     05  HIST-DATE                  PIC X(10).
005400     05  HIST-DATE-BROKEN REDEFINES HIST-DATE.
005500         10  HIST-DATE-CCYY            PIC 9(4).
005600         10  FILLER                    PIC X(1).
005700         10  HIST-DATE-MM              PIC 9(2).
005800         10  FILLER                    PIC X(1).
005900         10  HIST-DATE-DD              PIC 9(2).
006000     05  HIST-NL-YOY                PIC S9(5)V99
006100                                     SIGN IS TRAILING SEPARATE.
006200     05  HIST-NL-YOY-ALT REDEFINES HIST-NL-YOY.
006300         10  HIST-NL-YOY-DIGITS        PIC 9(5)V99.
006400         10  HIST-NL-YOY-SIGN-CD       PIC X(1).
006500     05  HIST-REPO-LV               PIC 9(1).
006600         88  HIST-REPO-LV-NORMAL         VALUE 0.
006700         88  HIST-REPO-LV-SLIGHT-TIGHT   VALUE 1.
006800         88  HIST-REPO-LV-SYSTEMIC       VALUE 3.
006900         88  HIST-REPO-LV-HIGH-PRESSURE  VALUE 4.
007000         88  HIST-REPO-LV-DANGER-ZONE    VALUE 5.
007100     05  HIST-YC-SPRD               PIC S9(3)V99
007200                                     SIGN IS TRAILING SEPARATE.
007300     05  HIST-YC-SPRD-ALT REDEFINES HIST-YC-SPRD.
007400         10  HIST-YC-SPRD-DIGITS       PIC 9(3)V99.
007500         10  HIST-YC-SPRD-SIGN-CD      PIC X(1).
007600     05  HIST-NL-VALID-SW           PIC X(1).
007700         88  HIST-NL-VALUE-IS-VALID      VALUE 'Y'.
007800         88  HIST-NL-VALUE-IS-INVALID    VALUE 'N'.
007900     05  HIST-REPO-VALID-SW         PIC X(1).
008000         88  HIST-REPO-VALUE-IS-VALID    VALUE 'Y'.
008100         88  HIST-REPO-VALUE-IS-INVALID  VALUE 'N'.
008200     05  HIST-YC-VALID-SW           PIC X(1).
008300         88  HIST-YC-VALUE-IS-VALID      VALUE 'Y'.
008400         88  HIST-YC-VALUE-IS-INVALID    VALUE 'N'.
008500     05  HIST-STAGE                 PIC X(20).
008600         88  HIST-STAGE-CAPITULATION-BEAR
008700                                        VALUE 'Capitulation Bear   '.
008800         88  HIST-STAGE-EARLY-MID-BEAR VALUE 'Early/Mid Bear      '.
008900         88  HIST-STAGE-STRESS-TRANS   VALUE 'Stress Transition   '.
009000         88  HIST-STAGE-TRANSITION     VALUE 'Transition          '.
009100         88  HIST-STAGE-LATE-TRANS     VALUE 'Late Transition     '.
009200         88  HIST-STAGE-EARLY-BULL     VALUE 'Early Bull          '.
009300         88  HIST-STAGE-MID-BULL       VALUE 'Mid Bull            '.
009400         88  HIST-STAGE-VOLATILE-BULL  VALUE 'Volatile Bull       '.
009500         88  HIST-STAGE-LATE-BULL      VALUE 'Late Bull           '.
009600         88  HIST-STAGE-UNKNOWN        VALUE 'Unknown             '.
009700     05  HIST-LABEL                 PIC X(40).
009800     05  FILLER                     PIC X(2).
009900 WORKING-STORAGE SECTION.
010000 77  WS-LAYOUT-RECORD-COUNT        PIC 9(5) COMP VALUE ZERO.
010100 PROCEDURE DIVISION.
010200 0100-VERIFY-LAYOUT.
010300     ADD 1 TO WS-LAYOUT-RECORD-COUNT.
010400     STOP RUN.
010500 0100-EXIT.
010600     EXIT.
